000100******************************************************************
000200* Author:        S. Patil Desai
000300* Date:          04/05/1985
000400* Purpose:       Farmer crop-planning batch
000500* Tectonics: cobc
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID. 1-FARMERS.
000900 AUTHOR. S PATIL DESAI.
001000 INSTALLATION. KRISHI VIKAS DATA CENTRE.
001100 DATE-WRITTEN. 04/05/1985.
001200 DATE-COMPILED.
001300 SECURITY. UNCLASSIFIED - AGRICULTURE EXTENSION USE ONLY.
001400******************************************************************
001500*    CHANGE LOG
001600*    ----------
001700*    04/05/1985  SPD  ORIGINAL PROGRAM.  READS FARMER MASTER,
001800*                     DERIVES PROFILE, PICKS CROPS, BUILDS THE
001900*                     SEASON PLAN, WRITES THE FARMER REPORT.
002000*    19/11/1985  SPD  ADDED IRRIGATION-COVERAGE AND RAINFED-ACRES
002100*                     TO THE PROFILE STEP (REQ 0114).
002200*    02/03/1987  RTN  CROP TABLE EXPANDED FROM FOUR TO SEVEN
002300*                     CROPS -- COTTON, SUGARCANE, VEGETABLES
002400*                     ADDED (REQ 0288).
002500*    28/09/1988  RTN  RISK SCORE NOW DAMPENED FOR EXPERIENCE OVER
002600*                     TEN YEARS PER EXTENSION OFFICE CIRCULAR 41.
002700*    14/02/1990  KLM  RANKING CHANGED FROM PLAIN ROI TO ROI TIMES
002800*                     (1 MINUS RISK SCORE) -- COMPLAINTS THAT THE
002900*                     OLD METHOD FAVOURED RECKLESS PLANS.
003000*    30/07/1991  KLM  ADDED THE FINANCIAL PLAN (SECTION 5000) --
003100*                     CASH-FLOW TIMELINE, BREAK-EVEN, EMI TABLE.
003200*    11/12/1992  KLM  ADDED SENSITIVITY SCENARIOS TO THE FINANCIAL
003300*                     PLAN PER BANK CONSORTIUM REQUEST (REQ 0517).
003400*    05/06/1994  DNP  ADDED SECTION 6000, THE SIX-CATEGORY RISK
003500*                     ANALYSIS, AND THE RISK-FILE OUTPUT.
003600*    23/01/1996  DNP  REPORT WIDENED TO 132 COLUMNS TO CARRY THE
003700*                     FINANCIAL AND RISK SUMMARY LINES TOGETHER
003800*                     WITH THE CROP DETAIL LINES (REQ 0742).
003900*    14/11/1997  SPD  BATCH TOTALS PAGE ADDED AT PROGRAM END
004000*                     (REQ 7040).
004100*    17/09/1998  DNP  Y2K REVIEW.  RUN-MONTH IS ACCEPTED FROM THE
004200*                     OPERATOR AS A TWO-DIGIT MONTH NUMBER, NOT A
004300*                     SYSTEM DATE -- NO CENTURY WINDOW EXPOSURE.
004400*    04/03/1999  DNP  Y2K REVIEW CLOSED.  NO FOUR-DIGIT YEAR
004500*                     FIELDS IN THIS PROGRAM.  SIGNED OFF.
004600*    08/05/2001  RK   ADDED FN-LOAN-TYPE / FN-MONTHLY-EMI TO THE
004700*                     FINANCIAL PLAN FOR THE KISAN CREDIT CARD
004800*                     FINANCING TIE-IN (REQ 6102).
004900*    16/03/2003  RK   CROP LOOKUP TABLE REBUILT WITH REDEFINED
005000*                     SOIL/CLIMATE/REGION SUB-TABLES (REQ 6210).
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800
005900     SELECT FARMER-FILE ASSIGN TO "FARMERS.DAT"
006000         ORGANIZATION LINE SEQUENTIAL.
006100
006200     SELECT RECO-FILE ASSIGN TO "RECOMEND.DAT"
006300         ORGANIZATION LINE SEQUENTIAL.
006400
006500     SELECT FINSUM-FILE ASSIGN TO "FINSUM.DAT"
006600         ORGANIZATION LINE SEQUENTIAL.
006700
006800     SELECT RISK-FILE ASSIGN TO "RISK.DAT"
006900         ORGANIZATION LINE SEQUENTIAL.
007000
007100     SELECT REPORT-FILE ASSIGN TO "CROPRPT.TXT"
007200         ORGANIZATION LINE SEQUENTIAL.
007300
007400******************************************************************
007500 DATA DIVISION.
007600 FILE SECTION.
007700
007800 FD  FARMER-FILE.
007900 COPY CBFARMR.
008000
008100 FD  RECO-FILE.
008200 COPY CBRECO.
008300
008400 FD  FINSUM-FILE.
008500 COPY CBFINSM.
008600
008700 FD  RISK-FILE.
008800 COPY CBRISKR.
008900
009000 FD  REPORT-FILE.
009100 01  RP-LINE                  PIC X(132).
009200
009300******************************************************************
009400 WORKING-STORAGE SECTION.
009500
009600 COPY CBPROFL.
009700 COPY CBCROPT.
009800
009900 01  EOF-MANAGER.
010000     05  FIN-ENREG-FARMER     PIC X(01) VALUE SPACE.
010100         88  FF-FARMER            VALUE HIGH-VALUE.
010200
010300 01  WSS-DATA.
010400     05  WSS-FARMERS-READ     PIC 9(05) COMP.
010500     05  WSS-FARMERS-W-RECS   PIC 9(05) COMP.
010600     05  WSS-TOTAL-RECS       PIC 9(05) COMP.
010700     05  WSS-GRAND-INVEST     PIC 9(11)V99.
010800     05  WSS-GRAND-PROFIT     PIC S9(11)V99
010900                               SIGN LEADING SEPARATE.
011000     05  WSS-RUN-MONTH        PIC 9(02).
011100     05  WSS-RUN-MONTH-N      REDEFINES WSS-RUN-MONTH
011200                               PIC 99.
011300     05  WSS-PAGE-NO          PIC 9(04) COMP.
011400     05  WSS-LINE-CNT         PIC 9(03) COMP.
011500
011600*    Working copy of one candidate crop while it is filtered and
011700*    rated -- BR-U2.1 through BR-U2.7.
011800 01  WK-CANDIDATE.
011900     05  WK-CD-SOIL-MULT      PIC 9V99.
012000     05  WK-CD-EXP-MULT       PIC 9V99.
012100     05  WK-CD-IRR-MULT       PIC 9V99.
012200     05  WK-CD-REGION-MULT    PIC 9V99.
012300     05  WK-CD-SEASON-MULT    PIC 9V99.
012400     05  WK-CD-SCALE-MULT     PIC 9V99.
012500     05  WK-CD-IRRTYPE-MULT   PIC 9V99.
012600     05  WK-CD-ADJ-YIELD      PIC 9(06)V9(04).
012700     05  WK-CD-ADJ-PRICE      PIC 9(07)V99.
012800     05  WK-CD-INVESTMENT     PIC 9(07)V99.
012900     05  WK-CD-REVENUE        PIC 9(09)V99.
013000     05  WK-CD-PROFIT         PIC S9(09)V99
013100                               SIGN LEADING SEPARATE.
013200     05  WK-CD-ROI            PIC S9(05)V99
013300                               SIGN LEADING SEPARATE.
013400     05  WK-CD-RISK-SCORE     PIC 9V9(04).
013500     05  WK-CD-RISK-LVL       PIC X(06).
013600     05  WK-CD-IRRIG-COST     PIC 9(05)V99.
013700     05  WK-CD-RANK-SCORE     PIC S9(07)V9(04)
013800                               SIGN LEADING SEPARATE.
013900     05  WK-CD-SUITABLE       PIC X(01).
014000         88  WK-CD-IS-SUITABLE    VALUE 'Y'.
014100
014200*    Top five ranked recommendations for the farmer now being
014300*    processed -- BR-U2.8, filled by 4300-RANK-CROPS.
014400 01  WK-RECO-TABLE.
014500     05  WK-RECO-COUNT        PIC 9(02) COMP.
014600     05  WK-RECO-ENTRY OCCURS 5 TIMES INDEXED BY RC-IDX.
014700         10  RC-W-CROP-NAME       PIC X(20).
014800         10  RC-W-CROP-CATEGORY   PIC X(12).
014900         10  RC-W-ADJ-YIELD       PIC 9(04)V99.
015000         10  RC-W-ADJ-PRICE       PIC 9(07)V99.
015100         10  RC-W-INVESTMENT      PIC 9(07)V99.
015200         10  RC-W-REVENUE         PIC 9(09)V99.
015300         10  RC-W-PROFIT          PIC S9(09)V99
015400                                   SIGN LEADING SEPARATE.
015500         10  RC-W-ROI             PIC S9(05)V99
015600                                   SIGN LEADING SEPARATE.
015700         10  RC-W-RISK-SCORE      PIC 9V9(04).
015800         10  RC-W-RISK-LVL        PIC X(06).
015900         10  RC-W-IRRIG-COST      PIC 9(05)V99.
016000         10  RC-W-GROW-DAYS       PIC 9(03) COMP.
016100         10  RC-W-RANK-SCORE      PIC S9(07)V9(04)
016200                                   SIGN LEADING SEPARATE.
016300
016400*    ONE SPARE SLOT'S WORTH OF WORKING STORAGE, SAME SHAPE AS
016500*    ONE WK-RECO-ENTRY, USED BY 4320-BUBBLE-UP TO SWAP TWO
016600*    RANKED SLOTS WITHOUT A THIRD MOVE PER FIELD.
016700 01  WK-CANDIDATE-SWAP.
016800     05  FILLER               PIC X(20).
016900     05  FILLER               PIC X(12).
017000     05  FILLER               PIC 9(04)V99.
017100     05  FILLER               PIC 9(07)V99.
017200     05  FILLER               PIC 9(07)V99.
017300     05  FILLER               PIC 9(09)V99.
017400     05  FILLER               PIC S9(09)V99
017500                               SIGN LEADING SEPARATE.
017600     05  FILLER               PIC S9(05)V99
017700                               SIGN LEADING SEPARATE.
017800     05  FILLER               PIC 9V9(04).
017900     05  FILLER               PIC X(06).
018000     05  FILLER               PIC 9(05)V99.
018100     05  FILLER               PIC 9(03) COMP.
018200     05  FILLER               PIC S9(07)V9(04)
018300                               SIGN LEADING SEPARATE.
018400*    U2 recommendation-set summary -- BR-U2.9, BR-U2.10.
018500 01  WK-RECO-SUMMARY.
018600     05  WK-RS-AVG-RISK       PIC 9V9(04).
018700     05  WK-RS-RISK-LVL       PIC X(06).
018800     05  WK-RS-LOW-COUNT      PIC 9(02) COMP.
018900     05  WK-RS-MED-COUNT      PIC 9(02) COMP.
019000     05  WK-RS-HIGH-COUNT     PIC 9(02) COMP.
019100     05  WK-RS-TOT-INVEST     PIC 9(09)V99.
019200     05  WK-RS-AFFORD-COUNT   PIC 9(02) COMP.
019300     05  WK-RS-INV-PER-ACRE   PIC 9(07)V99.
019400     05  WK-RS-UTIL-PCT       PIC 9(05)V99.
019500
019600*    U3 financial plan for the farmer -- BR-U3.1 through BR-U3.9.
019700 01  WK-FINPLAN.
019800     05  WK-FP-TOTAL-INVEST   PIC 9(09)V99.
019900     05  WK-FP-TOTAL-REVENUE  PIC 9(09)V99.
020000     05  WK-FP-NET-PROFIT     PIC S9(09)V99
020100                               SIGN LEADING SEPARATE.
020200     05  WK-FP-SUM-YIELD      PIC 9(07)V9(04).
020300     05  WK-FP-INV-PER-ACRE   PIC 9(07)V99.
020400     05  WK-FP-REV-PER-ACRE   PIC 9(07)V99.
020500     05  WK-FP-PROFIT-P-ACRE  PIC S9(07)V99
020600                               SIGN LEADING SEPARATE.
020700     05  WK-FP-ROI-PCT        PIC S9(04)V99
020800                               SIGN LEADING SEPARATE.
020900     05  WK-FP-MARGIN-PCT     PIC S9(04)V99
021000                               SIGN LEADING SEPARATE.
021100     05  WK-FP-BE-YIELD       PIC 9(05)V99.
021200     05  WK-FP-BE-PRICE       PIC 9(07)V99.
021300     05  WK-FP-SAFETY-PCT     PIC S9(04)V99
021400                               SIGN LEADING SEPARATE.
021500     05  WK-FP-RISK-ADJ-ROI   PIC S9(04)V99
021600                               SIGN LEADING SEPARATE.
021700     05  WK-FP-PEAK-CASH      PIC 9(09)V99.
021800     05  WK-FP-WORST-ROI      PIC S9(04)V99
021900                               SIGN LEADING SEPARATE.
022000     05  WK-FP-BEST-ROI       PIC S9(04)V99
022100                               SIGN LEADING SEPARATE.
022200     05  WK-FP-LOAN-AMOUNT    PIC 9(09)V99.
022300     05  WK-FP-LOAN-TYPE      PIC X(20).
022400     05  WK-FP-MONTHLY-EMI    PIC 9(07)V99.
022500     05  WK-FP-FIN-HEALTH     PIC X(12).
022600     05  WK-FP-RISK-WT-SUM    PIC 9(03)V9(04).
022700     05  WK-FP-RISK-WT-TOT    PIC 9(02)V99.
022800     05  WK-FP-EMI-RATE       PIC 9V9(08).
022900     05  WK-FP-COMPOUND       PIC 9V9(08).
023000     05  WK-FP-EMI-M          PIC 9(03) COMP.
023100
023200*    Twelve-month cash-flow vector -- BR-U3.2 through BR-U3.4.
023300*    WK-CF-MONTH REDEFINED AS WK-CF-BYTES SO THE MONTH-END
023400*    BALANCING ROUTINE CAN DUMP THE RAW VECTOR TO THE AUDIT
023500*    TRAIL WITHOUT WALKING THE SUBSCRIPTED GROUP (REQ 0517).
023600 01  WK-CASHFLOW-TABLE.
023700     05  WK-CF-MONTH OCCURS 12 TIMES INDEXED BY CF-IDX.
023800         10  WK-CF-INCOME     PIC S9(09)V99
023900                               SIGN LEADING SEPARATE.
024000         10  WK-CF-EXPENSE    PIC S9(09)V99
024100                               SIGN LEADING SEPARATE.
024200         10  WK-CF-NET        PIC S9(09)V99
024300                               SIGN LEADING SEPARATE.
024400         10  WK-CF-CUM        PIC S9(09)V99
024500                               SIGN LEADING SEPARATE.
024600 01  WK-CF-BYTES REDEFINES WK-CASHFLOW-TABLE
024700                               PIC X(576).
024800 01  WK-CF-STATS.
024900     05  WK-CF-MIN-CUM        PIC S9(09)V99
025000                               SIGN LEADING SEPARATE.
025100     05  WK-CF-POS-MONTHS     PIC 9(02) COMP.
025200     05  WK-CF-NEG-MONTHS     PIC 9(02) COMP.
025300     05  WK-CF-START-MONTH    PIC 9(02) COMP.
025400     05  WK-CF-CAL-MONTH      PIC 9(02) COMP.
025500     05  WK-CF-TEMP           PIC 9(03) COMP.
025600     05  WK-CF-M              PIC 9(03) COMP.
025700     05  WK-CF-OFF-LP         PIC 9(03) COMP VALUE 0.
025800     05  WK-CF-OFF-SOW        PIC 9(03) COMP VALUE 1.
025900     05  WK-CF-OFF-IRR        PIC 9(03) COMP.
026000     05  WK-CF-OFF-HARV       PIC 9(03) COMP.
026100     05  WK-CF-OFFSET         PIC 9(03) COMP.
026200     05  WK-CF-SHARE          PIC S9(09)V99
026300                               SIGN LEADING SEPARATE.
026400
026500*    Sensitivity scenarios -- BR-U3.9.
026600 01  WK-SCENARIO-TABLE.
026700     05  WK-SC-ROI OCCURS 6 TIMES INDEXED BY SC-IDX
026800                   PIC S9(05)V99 SIGN LEADING SEPARATE.
026900     05  WK-SC-WORST          PIC S9(05)V99
027000                               SIGN LEADING SEPARATE.
027100     05  WK-SC-BEST           PIC S9(05)V99
027200                               SIGN LEADING SEPARATE.
027300     05  WK-SC-YIELD-MULT     PIC 9V99.
027400     05  WK-SC-PRICE-MULT     PIC 9V99.
027500     05  WK-SC-COST-MULT      PIC 9V99.
027600     05  WK-SC-REV            PIC 9(09)V99.
027700     05  WK-SC-INV            PIC 9(09)V99.
027800
027900*    U4 six-category risk analysis -- BR-U4.1 through BR-U4.10.
028000 01  WK-RISK.
028100     05  WK-RK-DISEASE-PCT    PIC 9(03)V99.
028200     05  WK-RK-DISEASE-LVL    PIC X(06).
028300     05  WK-RK-PEST-PCT       PIC 9(03)V99.
028400     05  WK-RK-PEST-LVL       PIC X(06).
028500     05  WK-RK-WEATHER-PCT    PIC 9(03)V99.
028600     05  WK-RK-WEATHER-LVL    PIC X(06).
028700     05  WK-RK-MARKET-PCT     PIC 9(03)V99.
028800     05  WK-RK-MARKET-LVL     PIC X(06).
028900     05  WK-RK-WATER-PCT      PIC 9(03)V99.
029000     05  WK-RK-WATER-LVL      PIC X(06).
029100     05  WK-RK-SOIL-PCT       PIC 9(03)V99.
029200     05  WK-RK-SOIL-LVL       PIC X(06).
029300     05  WK-RK-OVERALL-SCORE  PIC 9V9(04).
029400     05  WK-RK-OVERALL-LVL    PIC X(06).
029500     05  WK-RK-ECONOMIC-SCR   PIC 9V9(04).
029600     05  WK-RK-ECONOMIC-LVL   PIC X(06).
029700     05  WK-RK-ENVIRON-SCR    PIC 9V9(04).
029800     05  WK-RK-ENVIRON-LVL    PIC X(06).
029900     05  WK-RK-COMPAT-PCT     PIC 9(03)V99.
030000     05  WK-RK-CATEGORY-CNT   PIC 9(02) COMP.
030100     05  WK-RK-CAT-SEEN OCCURS 5 TIMES INDEXED BY CS-IDX
030200                               PIC X(12).
030300     05  WK-RK-FIRST-WORD     PIC X(12).
030400     05  WK-RK-WEIGHT-SUM     PIC 9V99.
030500     05  WK-RK-DEBT-RISK      PIC 9V9(04).
030600     05  WK-RK-INVEST-RISK    PIC S9V9(04)
030700                               SIGN LEADING SEPARATE.
030800     05  WK-RK-CASH-RISK      PIC S9V9(04)
030900                               SIGN LEADING SEPARATE.
031000     05  WK-RK-TOLER-SCORE    PIC 9V99.
031100     05  WK-RK-GAP            PIC S9V9(04)
031200                               SIGN LEADING SEPARATE.
031300     05  WK-RK-COMPAT-TEXT    PIC X(30).
031400     05  WK-RK-MAX-LOSS       PIC 9(09)V99.
031500     05  WK-RK-MIN-PROFIT     PIC 9(09)V99.
031600     05  WK-RK-DISEASE-SUM    PIC 9V9(04).
031700     05  WK-RK-PEST-SUM       PIC 9V9(04).
031800     05  WK-RK-CROP-PROB      PIC 9V9(04).
031900*    Print layouts for the farmer report -- 132 columns.
032000 01  AFFICHAGE.
032100     05  ARTICLE-TITRE.
032200         10  FILLER PIC X(38)
032300             VALUE 'CROP PLANNING AND RISK REPORT -- MTH '.
032400         10  AT-RUN-MONTH     PIC 99.
032500         10  FILLER PIC X(74) VALUE SPACES.
032600         10  FILLER PIC X(8) VALUE 'PAGE '.
032700         10  AT-PAGE-NO       PIC ZZZ9.
032800         10  FILLER PIC X(9) VALUE SPACES.
032900
033000     05  ARTICLE-LIGNE PIC X(132)
033100         VALUE ALL '-'.
033200
033300     05  ARTICLE-HEADER.
033400         10  FILLER PIC X(10) VALUE 'FARMER-ID'.
033500         10  FILLER PIC X(1)  VALUE SPACE.
033600         10  FILLER PIC X(21) VALUE 'NAME'.
033700         10  FILLER PIC X(17) VALUE 'STATE'.
033800         10  FILLER PIC X(13) VALUE 'REGION'.
033900         10  FILLER PIC X(10) VALUE 'ACRES'.
034000         10  FILLER PIC X(60) VALUE SPACES.
034100
034200     05  ARTICLE-FARMER.
034300         10  AF-FARMER-ID     PIC X(06).
034400         10  FILLER PIC X(01) VALUE SPACE.
034500         10  AF-FARMER-NAME   PIC X(20).
034600         10  FILLER PIC X(01) VALUE SPACE.
034700         10  AF-STATE         PIC X(15).
034800         10  FILLER PIC X(01) VALUE SPACE.
034900         10  AF-REGION        PIC X(12).
035000         10  FILLER PIC X(01) VALUE SPACE.
035100         10  AF-ACRES         PIC ZZ9.99.
035200         10  FILLER PIC X(63) VALUE SPACES.
035300
035400     05  ARTICLE-NO-CROPS PIC X(132)
035500         VALUE '     ***  NO SUITABLE CROPS FOR THIS FARMER  ***'.
035600
035700     05  ARTICLE-CROP-HDR.
035800         10  FILLER PIC X(21) VALUE '  CROP'.
035900         10  FILLER PIC X(13) VALUE 'CATEGORY'.
036000         10  FILLER PIC X(11) VALUE 'YIELD'.
036100         10  FILLER PIC X(14) VALUE 'INVESTMENT'.
036200         10  FILLER PIC X(14) VALUE 'REVENUE'.
036300         10  FILLER PIC X(14) VALUE 'NET PROFIT'.
036400         10  FILLER PIC X(9)  VALUE 'ROI %'.
036500         10  FILLER PIC X(8)  VALUE 'RISK'.
036600         10  FILLER PIC X(28) VALUE SPACES.
036700
036800     05  ARTICLE-CROP-LINE.
036900         10  FILLER PIC X(02) VALUE SPACES.
037000         10  AC-CROP-NAME     PIC X(20).
037100         10  AC-CATEGORY      PIC X(12).
037200         10  AC-YIELD         PIC Z,ZZ9.99.
037300         10  FILLER PIC X(01) VALUE SPACE.
037400         10  AC-INVESTMENT    PIC Z,ZZZ,ZZ9.99.
037500         10  AC-REVENUE       PIC Z,ZZZ,ZZ9.99.
037600         10  AC-NET-PROFIT    PIC -,ZZZ,ZZ9.99.
037700         10  FILLER PIC X(01) VALUE SPACE.
037800         10  AC-ROI           PIC -ZZ9.99.
037900         10  FILLER PIC X(01) VALUE SPACE.
038000         10  AC-RISK-LVL      PIC X(06).
038100         10  FILLER PIC X(23) VALUE SPACES.
038200
038300     05  ARTICLE-FIN-LINE.
038400         10  FILLER PIC X(02) VALUE SPACES.
038500         10  FILLER PIC X(16) VALUE 'FINANCIAL PLAN:'.
038600         10  FILLER PIC X(6)  VALUE 'INV '.
038700         10  AL-INVESTMENT    PIC Z,ZZZ,ZZ9.99.
038800         10  FILLER PIC X(6)  VALUE 'REV '.
038900         10  AL-REVENUE       PIC Z,ZZZ,ZZ9.99.
039000         10  FILLER PIC X(7)  VALUE 'PROFIT '.
039100         10  AL-PROFIT        PIC -,ZZZ,ZZ9.99.
039200         10  FILLER PIC X(6)  VALUE 'ROI '.
039300         10  AL-ROI           PIC -ZZ9.99.
039400         10  FILLER PIC X(9)  VALUE 'MARGIN '.
039500         10  AL-MARGIN        PIC -ZZ9.99.
039600         10  FILLER PIC X(2)  VALUE SPACES.
039700         10  AL-FIN-HEALTH    PIC X(12).
039800         10  FILLER PIC X(9)  VALUE SPACES.
039900
040000     05  ARTICLE-RISK-LINE.
040100         10  FILLER PIC X(02) VALUE SPACES.
040200         10  FILLER PIC X(14) VALUE 'RISK PROFILE:'.
040300         10  AR-OVERALL-LVL   PIC X(06).
040400         10  FILLER PIC X(3)  VALUE SPACES.
040500         10  AR-OVERALL-SCORE PIC 9.9999.
040600         10  FILLER PIC X(9)  VALUE ' COMPAT% '.
040700         10  AR-COMPAT-PCT    PIC ZZ9.99.
040800         10  FILLER PIC X(85) VALUE SPACES.
040900
041000     05  ARTICLE-TOTALS-TITLE PIC X(132)
041100         VALUE '     BATCH CONTROL TOTALS'.
041200
041300     05  ARTICLE-TOTALS-LINE.
041400         10  AT-LABEL         PIC X(30).
041500         10  AT-VALUE         PIC Z(10)9.99.
041600         10  FILLER PIC X(91) VALUE SPACES.
041700******************************************************************
041800 PROCEDURE DIVISION.
041900 MAIN-PROCEDURE.
042000
042100     PERFORM 1000-INITIALIZE THRU 1000-EXIT
042200
042300     PERFORM 1900-READ-FARMER THRU 1900-EXIT
042400
042500     PERFORM 2000-PROCESS-FARMERS THRU 2000-EXIT
042600             UNTIL FF-FARMER
042700
042800     PERFORM 8000-PRINT-BATCH-TOTALS THRU 8000-EXIT
042900     PERFORM 9000-TERMINATE THRU 9000-EXIT
043000     .
043100
043200*===============================================================*
043300 1000-INITIALIZE.
043400
043500     OPEN INPUT FARMER-FILE
043600     OPEN OUTPUT RECO-FILE FINSUM-FILE RISK-FILE REPORT-FILE
043700
043800     ACCEPT WSS-RUN-MONTH FROM CONSOLE
043900     MOVE WSS-RUN-MONTH TO WSS-RUN-MONTH-N
044000
044100     PERFORM 1100-LOAD-CROP-TABLE THRU 1100-EXIT
044200
044300     MOVE 1 TO WSS-PAGE-NO
044400     PERFORM 1200-PRINT-PAGE-HEADER THRU 1200-EXIT
044500     .
044600 1000-EXIT.
044700     EXIT.
044800
044900*===============================================================*
045000*    PRIMING READ FOR THE FARMER MASTER -- CALLED ONCE BEFORE
045100*    THE PROCESSING LOOP AND ONCE MORE AT THE END OF EVERY
045200*    FARMER PROCESSED, SO 2000-PROCESS-FARMERS NEVER HAS TO
045300*    TEST END-OF-FILE ITSELF.
045400 1900-READ-FARMER.
045500
045600     READ FARMER-FILE
045700         AT END
045800             SET FF-FARMER TO TRUE
045900     END-READ
046000     .
046100 1900-EXIT.
046200     EXIT.
046300
046400*===============================================================*
046500*    THE SEVEN-CROP REFERENCE TABLE.  ONE ROW PER RECOGNISED
046600*    CROP -- KEY, CATEGORY, SEASON, GROW DAYS, WATER NEED,
046700*    UP TO TWO SOILS, UP TO TWO CLIMATES, UP TO TWO REGIONS
046800*    ('ALL' MEANS ANY REGION), BASE YIELD/PRICE/INVESTMENT,
046900*    OVERALL CROP RISK LEVEL, AND THE DISEASE/PEST BASE RATES
047000*    USED IN SECTION 6100.  RATES PER THE AGRONOMY OFFICE
047100*    MEMO OF 04/05/1985.
047200 1100-LOAD-CROP-TABLE.
047300
047400     MOVE 'WHEAT     ' TO CR-KEY(1)
047500     MOVE 'CEREAL      ' TO CR-CATEGORY(1)
047600     MOVE 'RABI      ' TO CR-SEASON(1)
047700     MOVE 120 TO CR-GROW-DAYS(1)
047800     MOVE 'MEDIUM' TO CR-WATER-NEED(1)
047900     MOVE 'LOAMY     ' TO CR-SOIL(1 1)
048000     MOVE 'CLAY      ' TO CR-SOIL(1 2)
048100     MOVE 'TEMPERATE   ' TO CR-CLIMATE(1 1)
048200     MOVE 'SUBTROPICAL ' TO CR-CLIMATE(1 2)
048300     MOVE 'NORTH-WEST  ' TO CR-REGION(1 1)
048400     MOVE 'NORTH       ' TO CR-REGION(1 2)
048500     MOVE 3.50 TO CR-BASE-YIELD(1)
048600     MOVE 2200 TO CR-BASE-PRICE(1)
048700     MOVE 25000 TO CR-BASE-INVEST(1)
048800     MOVE 'LOW   ' TO CR-RISK-LVL(1)
048900     MOVE .30 TO CR-DISEASE-PCT(1)
049000     MOVE .20 TO CR-PEST-PCT(1)
049100
049200     MOVE 'RICE      ' TO CR-KEY(2)
049300     MOVE 'CEREAL      ' TO CR-CATEGORY(2)
049400     MOVE 'KHARIF    ' TO CR-SEASON(2)
049500     MOVE 150 TO CR-GROW-DAYS(2)
049600     MOVE 'HIGH  ' TO CR-WATER-NEED(2)
049700     MOVE 'CLAY      ' TO CR-SOIL(2 1)
049800     MOVE 'ALLUVIAL  ' TO CR-SOIL(2 2)
049900     MOVE 'TROPICAL    ' TO CR-CLIMATE(2 1)
050000     MOVE 'SUBTROPICAL ' TO CR-CLIMATE(2 2)
050100     MOVE 'NORTH       ' TO CR-REGION(2 1)
050200     MOVE 'SOUTH       ' TO CR-REGION(2 2)
050300     MOVE 4.00 TO CR-BASE-YIELD(2)
050400     MOVE 1800 TO CR-BASE-PRICE(2)
050500     MOVE 30000 TO CR-BASE-INVEST(2)
050600     MOVE 'MEDIUM' TO CR-RISK-LVL(2)
050700     MOVE .40 TO CR-DISEASE-PCT(2)
050800     MOVE .35 TO CR-PEST-PCT(2)
050900
051000     MOVE 'MAIZE     ' TO CR-KEY(3)
051100     MOVE 'CEREAL      ' TO CR-CATEGORY(3)
051200     MOVE 'KHARIF-RAB' TO CR-SEASON(3)
051300     MOVE 100 TO CR-GROW-DAYS(3)
051400     MOVE 'MEDIUM' TO CR-WATER-NEED(3)
051500     MOVE 'LOAMY     ' TO CR-SOIL(3 1)
051600     MOVE 'SANDY     ' TO CR-SOIL(3 2)
051700     MOVE 'TROPICAL    ' TO CR-CLIMATE(3 1)
051800     MOVE 'SUBTROPICAL ' TO CR-CLIMATE(3 2)
051900     MOVE 'NORTH-WEST  ' TO CR-REGION(3 1)
052000     MOVE 'WEST        ' TO CR-REGION(3 2)
052100     MOVE 3.00 TO CR-BASE-YIELD(3)
052200     MOVE 1600 TO CR-BASE-PRICE(3)
052300     MOVE 20000 TO CR-BASE-INVEST(3)
052400     MOVE 'MEDIUM' TO CR-RISK-LVL(3)
052500     MOVE .25 TO CR-DISEASE-PCT(3)
052600     MOVE .30 TO CR-PEST-PCT(3)
052700
052800     MOVE 'COTTON    ' TO CR-KEY(4)
052900     MOVE 'FIBER       ' TO CR-CATEGORY(4)
053000     MOVE 'KHARIF    ' TO CR-SEASON(4)
053100     MOVE 180 TO CR-GROW-DAYS(4)
053200     MOVE 'MEDIUM' TO CR-WATER-NEED(4)
053300     MOVE 'BLACK     ' TO CR-SOIL(4 1)
053400     MOVE 'RED       ' TO CR-SOIL(4 2)
053500     MOVE 'TROPICAL    ' TO CR-CLIMATE(4 1)
053600     MOVE 'SUBTROPICAL ' TO CR-CLIMATE(4 2)
053700     MOVE 'WEST        ' TO CR-REGION(4 1)
053800     MOVE 'SOUTH       ' TO CR-REGION(4 2)
053900     MOVE 1.50 TO CR-BASE-YIELD(4)
054000     MOVE 6000 TO CR-BASE-PRICE(4)
054100     MOVE 35000 TO CR-BASE-INVEST(4)
054200     MOVE 'HIGH  ' TO CR-RISK-LVL(4)
054300     MOVE .50 TO CR-DISEASE-PCT(4)
054400     MOVE .60 TO CR-PEST-PCT(4)
054500
054600     MOVE 'SUGARCANE ' TO CR-KEY(5)
054700     MOVE 'CASH CROP   ' TO CR-CATEGORY(5)
054800     MOVE 'ANNUAL    ' TO CR-SEASON(5)
054900     MOVE 365 TO CR-GROW-DAYS(5)
055000     MOVE 'HIGH  ' TO CR-WATER-NEED(5)
055100     MOVE 'ALLUVIAL  ' TO CR-SOIL(5 1)
055200     MOVE 'CLAY      ' TO CR-SOIL(5 2)
055300     MOVE 'TROPICAL    ' TO CR-CLIMATE(5 1)
055400     MOVE 'SUBTROPICAL ' TO CR-CLIMATE(5 2)
055500     MOVE 'NORTH       ' TO CR-REGION(5 1)
055600     MOVE 'WEST        ' TO CR-REGION(5 2)
055700     MOVE 80.00 TO CR-BASE-YIELD(5)
055800     MOVE 300 TO CR-BASE-PRICE(5)
055900     MOVE 50000 TO CR-BASE-INVEST(5)
056000     MOVE 'MEDIUM' TO CR-RISK-LVL(5)
056100     MOVE .20 TO CR-DISEASE-PCT(5)
056200     MOVE .15 TO CR-PEST-PCT(5)
056300
056400     MOVE 'PULSES    ' TO CR-KEY(6)
056500     MOVE 'PULSE       ' TO CR-CATEGORY(6)
056600     MOVE 'RABI      ' TO CR-SEASON(6)
056700     MOVE 120 TO CR-GROW-DAYS(6)
056800     MOVE 'LOW   ' TO CR-WATER-NEED(6)
056900     MOVE 'LOAMY     ' TO CR-SOIL(6 1)
057000     MOVE 'SANDY     ' TO CR-SOIL(6 2)
057100     MOVE 'TEMPERATE   ' TO CR-CLIMATE(6 1)
057200     MOVE 'SUBTROPICAL ' TO CR-CLIMATE(6 2)
057300     MOVE 'NORTH-WEST  ' TO CR-REGION(6 1)
057400     MOVE 'NORTH       ' TO CR-REGION(6 2)
057500     MOVE 1.20 TO CR-BASE-YIELD(6)
057600     MOVE 4500 TO CR-BASE-PRICE(6)
057700     MOVE 15000 TO CR-BASE-INVEST(6)
057800     MOVE 'LOW   ' TO CR-RISK-LVL(6)
057900     MOVE .15 TO CR-DISEASE-PCT(6)
058000     MOVE .25 TO CR-PEST-PCT(6)
058100
058200     MOVE 'VEGETABLES' TO CR-KEY(7)
058300     MOVE 'HORTICULTUR ' TO CR-CATEGORY(7)
058400     MOVE 'SHORT     ' TO CR-SEASON(7)
058500     MOVE 60 TO CR-GROW-DAYS(7)
058600     MOVE 'HIGH  ' TO CR-WATER-NEED(7)
058700     MOVE 'LOAMY     ' TO CR-SOIL(7 1)
058800     MOVE 'ALLUVIAL  ' TO CR-SOIL(7 2)
058900     MOVE 'TROPICAL    ' TO CR-CLIMATE(7 1)
059000     MOVE 'SUBTROPICAL ' TO CR-CLIMATE(7 2)
059100     MOVE 'ALL         ' TO CR-REGION(7 1)
059200     MOVE 'ALL         ' TO CR-REGION(7 2)
059300     MOVE 8.00 TO CR-BASE-YIELD(7)
059400     MOVE 8000 TO CR-BASE-PRICE(7)
059500     MOVE 40000 TO CR-BASE-INVEST(7)
059600     MOVE 'MEDIUM' TO CR-RISK-LVL(7)
059700     MOVE .60 TO CR-DISEASE-PCT(7)
059800     MOVE .70 TO CR-PEST-PCT(7)
059900     .
060000 1100-EXIT.
060100     EXIT.
060200
060300*===============================================================*
060400 1200-PRINT-PAGE-HEADER.
060500
060600     MOVE WSS-RUN-MONTH-N TO AT-RUN-MONTH
060700     MOVE WSS-PAGE-NO TO AT-PAGE-NO
060800     MOVE ARTICLE-TITRE TO RP-LINE
060900     WRITE RP-LINE
061000     MOVE ARTICLE-LIGNE TO RP-LINE
061100     WRITE RP-LINE
061200     MOVE ARTICLE-HEADER TO RP-LINE
061300     WRITE RP-LINE
061400     MOVE ARTICLE-LIGNE TO RP-LINE
061500     WRITE RP-LINE
061600     .
061700 1200-EXIT.
061800     EXIT.
061900*===============================================================*
062000*    U1 -- FARMER PROFILE DERIVATION (BR-U1.1 THRU BR-U1.9).
062100 2000-PROCESS-FARMERS.
062200
062300     ADD 1 TO WSS-FARMERS-READ
062400
062500     PERFORM 3000-DERIVE-PROFILE THRU 3000-EXIT
062600
062700     MOVE 0 TO WK-RECO-COUNT
062800     PERFORM 4000-RECOMMEND-CROPS THRU 4000-EXIT
062900
063000     IF WK-RECO-COUNT > 0
063100         ADD 1 TO WSS-FARMERS-W-RECS
063200         ADD WK-RECO-COUNT TO WSS-TOTAL-RECS
063300     END-IF
063400
063500     PERFORM 5000-BUILD-FIN-PLAN THRU 5000-EXIT
063600     PERFORM 6000-ASSESS-RISK THRU 6000-EXIT
063700     PERFORM 7000-PRINT-FARMER THRU 7000-EXIT
063800
063900     ADD WK-FP-TOTAL-INVEST TO WSS-GRAND-INVEST
064000     ADD WK-FP-NET-PROFIT TO WSS-GRAND-PROFIT
064100
064200     PERFORM 1900-READ-FARMER THRU 1900-EXIT
064300     .
064400 2000-EXIT.
064500     EXIT.
064600
064700*===============================================================*
064800 3000-DERIVE-PROFILE.
064900
065000*    BR-U1.1 / BR-U1.2 -- ASSETS AND NET WORTH.
065100     COMPUTE PR-TOTAL-ASSETS ROUNDED =
065200         FM-SAVINGS + FM-TOTAL-ACRES * FM-LAND-VALUE
065300     COMPUTE PR-NET-WORTH ROUNDED =
065400         PR-TOTAL-ASSETS - FM-BANK-LOAN
065500
065600*    BR-U1.3 / BR-U1.4 -- DEBT AND INVESTMENT RATIOS.
065700     IF FM-ANNUAL-INCOME = 0
065800         MOVE 0 TO PR-DEBT-TO-INCOME
065900         MOVE 0 TO PR-INVESTMENT-RATIO
066000     ELSE
066100         COMPUTE PR-DEBT-TO-INCOME ROUNDED =
066200             FM-BANK-LOAN / FM-ANNUAL-INCOME
066300         COMPUTE PR-INVESTMENT-RATIO ROUNDED =
066400             FM-INVEST-CAPACITY / FM-ANNUAL-INCOME
066500     END-IF
066600
066700*    BR-U1.5 -- AVAILABLE CAPITAL.
066800     IF FM-INVEST-CAPACITY <
066900                 (FM-SAVINGS * .7)
067000         MOVE FM-INVEST-CAPACITY TO PR-AVAILABLE-CAPITAL
067100     ELSE
067200         COMPUTE PR-AVAILABLE-CAPITAL ROUNDED =
067300             FM-SAVINGS * .7
067400     END-IF
067500
067600*    BR-U1.6 -- RISK CAPACITY.
067700     EVALUATE TRUE
067800         WHEN FM-TOLERANCE-LOW
067900             MOVE .5 TO WK-CD-SOIL-MULT
068000         WHEN FM-TOLERANCE-HIGH
068100             MOVE 1.5 TO WK-CD-SOIL-MULT
068200         WHEN OTHER
068300             MOVE 1.0 TO WK-CD-SOIL-MULT
068400     END-EVALUATE
068500     EVALUATE TRUE
068600         WHEN PR-DEBT-TO-INCOME > .5
068700             MOVE .7 TO WK-CD-EXP-MULT
068800         WHEN PR-DEBT-TO-INCOME > .3
068900             MOVE .85 TO WK-CD-EXP-MULT
069000         WHEN OTHER
069100             MOVE 1.0 TO WK-CD-EXP-MULT
069200     END-EVALUATE
069300     COMPUTE PR-RISK-CAPACITY ROUNDED =
069400         PR-NET-WORTH * .10 * WK-CD-SOIL-MULT * WK-CD-EXP-MULT
069500
069600*    BR-U1.7 -- IRRIGATION COVERAGE.
069700     IF FM-TOTAL-ACRES = 0
069800         MOVE 0 TO PR-IRRIGATION-COVERAGE
069900         MOVE 0 TO PR-RAINFED-ACRES
070000     ELSE
070100         COMPUTE PR-IRRIGATION-COVERAGE ROUNDED =
070200             FM-IRRIGATED-ACRES / FM-TOTAL-ACRES
070300         COMPUTE PR-RAINFED-ACRES ROUNDED =
070400             FM-TOTAL-ACRES - FM-IRRIGATED-ACRES
070500     END-IF
070600
070700*    BR-U1.8 -- REGION BY STATE.
070800     EVALUATE FM-STATE
070900         WHEN 'PUNJAB'
071000         WHEN 'HARYANA'
071100             MOVE 'NORTH-WEST  ' TO PR-REGION
071200         WHEN 'UTTAR PRADESH'
071300             MOVE 'NORTH       ' TO PR-REGION
071400         WHEN 'MAHARASHTRA'
071500             MOVE 'WEST        ' TO PR-REGION
071600         WHEN 'KARNATAKA'
071700         WHEN 'TAMIL NADU'
071800             MOVE 'SOUTH       ' TO PR-REGION
071900         WHEN OTHER
072000             MOVE 'OTHER       ' TO PR-REGION
072100     END-EVALUATE
072200
072300*    BR-U1.9 -- CLIMATE ZONE BY LATITUDE.
072400     EVALUATE TRUE
072500         WHEN FM-LATITUDE > 30
072600             MOVE 'TEMPERATE   ' TO PR-CLIMATE-ZONE
072700         WHEN FM-LATITUDE > 20
072800             MOVE 'SUBTROPICAL ' TO PR-CLIMATE-ZONE
072900         WHEN OTHER
073000             MOVE 'TROPICAL    ' TO PR-CLIMATE-ZONE
073100     END-EVALUATE
073200     .
073300 3000-EXIT.
073400     EXIT.
073500*===============================================================*
073600*    U2 -- CROP RECOMMENDATION ENGINE (BR-U2.1 THRU BR-U2.10).
073700 4000-RECOMMEND-CROPS.
073800
073900     PERFORM 4100-FILTER-CROPS THRU 4100-EXIT
074000     PERFORM 4400-SET-RISK-PROFILE THRU 4400-EXIT
074100     PERFORM 4500-SET-INVEST-SUMMARY THRU 4500-EXIT
074200     PERFORM 4600-WRITE-RECO-RECS THRU 4600-EXIT
074300     .
074400 4000-EXIT.
074500     EXIT.
074600
074700*===============================================================*
074800 4100-FILTER-CROPS.
074900
075000     PERFORM 4105-FILTER-ONE-CROP THRU 4105-EXIT
075100             VARYING CR-IDX FROM 1 BY 1 UNTIL CR-IDX > 7
075200     .
075300 4100-EXIT.
075400     EXIT.
075500
075600 4105-FILTER-ONE-CROP.
075700
075800     PERFORM 4110-TEST-ONE-CROP THRU 4110-EXIT
075900     IF WK-CD-IS-SUITABLE
076000         PERFORM 4200-RATE-ONE-CROP THRU 4200-EXIT
076100         PERFORM 4300-RANK-CROPS THRU 4300-EXIT
076200     END-IF
076300     .
076400 4105-EXIT.
076500     EXIT.
076600
076700*===============================================================*
076800*    BR-U2.1 -- SUITABILITY FILTER FOR THE CROP AT CR-IDX.
076900 4110-TEST-ONE-CROP.
077000
077100     MOVE 'N' TO WK-CD-SUITABLE
077200
077300     IF (FM-SOIL-TYPE = CR-SOIL(CR-IDX 1) OR
077400         FM-SOIL-TYPE = CR-SOIL(CR-IDX 2))
077500        AND
077600        (PR-CLIMATE-ZONE = CR-CLIMATE(CR-IDX 1) OR
077700         PR-CLIMATE-ZONE = CR-CLIMATE(CR-IDX 2))
077800        AND
077900        (CR-REGION(CR-IDX 1) = 'ALL         ' OR
078000         PR-REGION = CR-REGION(CR-IDX 1) OR
078100         PR-REGION = CR-REGION(CR-IDX 2))
078200
078300         EVALUATE CR-WATER-NEED(CR-IDX)
078400             WHEN 'LOW   '
078500                 MOVE 'Y' TO WK-CD-SUITABLE
078600             WHEN 'MEDIUM'
078700                 IF FM-IRRIGATED-ACRES > 0
078800                     MOVE 'Y' TO WK-CD-SUITABLE
078900                 END-IF
079000             WHEN 'HIGH  '
079100                 IF FM-IRRIGATED-ACRES >=
079200                             (FM-TOTAL-ACRES * .5)
079300                     MOVE 'Y' TO WK-CD-SUITABLE
079400                 END-IF
079500         END-EVALUATE
079600     END-IF
079700     .
079800 4110-EXIT.
079900     EXIT.
080000
080100*===============================================================*
080200*    BR-U2.2 THRU BR-U2.7 -- ADJUSTED YIELD, PRICE, INVESTMENT,
080300*    REVENUE, PROFIT, ROI, IRRIGATION COST AND RISK SCORE FOR
080400*    THE CROP AT CR-IDX.
080500 4200-RATE-ONE-CROP.
080600
080700*    BR-U2.2 -- ADJUSTED YIELD.
080800     EVALUATE FM-SOIL-TYPE
080900         WHEN 'CLAY      '
081000             MOVE 1.00 TO WK-CD-SOIL-MULT
081100         WHEN 'SANDY     '
081200             MOVE .80 TO WK-CD-SOIL-MULT
081300         WHEN 'LOAMY     '
081400             MOVE 1.10 TO WK-CD-SOIL-MULT
081500         WHEN 'RED       '
081600             MOVE .90 TO WK-CD-SOIL-MULT
081700         WHEN 'BLACK     '
081800             MOVE 1.00 TO WK-CD-SOIL-MULT
081900         WHEN 'ALLUVIAL  '
082000             MOVE 1.20 TO WK-CD-SOIL-MULT
082100         WHEN OTHER
082200             MOVE 1.00 TO WK-CD-SOIL-MULT
082300     END-EVALUATE
082400
082500     COMPUTE WK-CD-EXP-MULT ROUNDED =
082600         1 + .01 * FM-EXPERIENCE-YEARS
082700     IF WK-CD-EXP-MULT > 1.20
082800         MOVE 1.20 TO WK-CD-EXP-MULT
082900     END-IF
083000
083100     COMPUTE WK-CD-IRR-MULT ROUNDED =
083200         .8 + .4 * PR-IRRIGATION-COVERAGE
083300
083400     COMPUTE WK-CD-ADJ-YIELD ROUNDED =
083500         CR-BASE-YIELD(CR-IDX) * WK-CD-SOIL-MULT
083600             * WK-CD-EXP-MULT * WK-CD-IRR-MULT
083700
083800*    BR-U2.3 -- ADJUSTED PRICE.
083900     EVALUATE PR-REGION
084000         WHEN 'NORTH-WEST  '
084100             MOVE 1.10 TO WK-CD-REGION-MULT
084200         WHEN 'NORTH       '
084300             MOVE 1.00 TO WK-CD-REGION-MULT
084400         WHEN 'WEST        '
084500             MOVE .95 TO WK-CD-REGION-MULT
084600         WHEN 'SOUTH       '
084700             MOVE .90 TO WK-CD-REGION-MULT
084800         WHEN OTHER
084900             MOVE 1.00 TO WK-CD-REGION-MULT
085000     END-EVALUATE
085100
085200     MOVE 1.00 TO WK-CD-SEASON-MULT
085300     EVALUATE TRUE
085400         WHEN CR-SEASON(CR-IDX) = 'KHARIF    '
085500              AND (WSS-RUN-MONTH-N = 06 OR
085600                   WSS-RUN-MONTH-N = 07 OR
085700                   WSS-RUN-MONTH-N = 08 OR
085800                   WSS-RUN-MONTH-N = 09)
085900             MOVE 1.10 TO WK-CD-SEASON-MULT
086000         WHEN CR-SEASON(CR-IDX) = 'RABI      '
086100              AND (WSS-RUN-MONTH-N = 10 OR
086200                   WSS-RUN-MONTH-N = 11 OR
086300                   WSS-RUN-MONTH-N = 12 OR
086400                   WSS-RUN-MONTH-N = 01 OR
086500                   WSS-RUN-MONTH-N = 02)
086600             MOVE 1.10 TO WK-CD-SEASON-MULT
086700     END-EVALUATE
086800
086900     COMPUTE WK-CD-ADJ-PRICE ROUNDED =
087000         CR-BASE-PRICE(CR-IDX) * WK-CD-REGION-MULT
087100             * WK-CD-SEASON-MULT
087200
087300*    BR-U2.4 -- ADJUSTED INVESTMENT.
087400     IF FM-TOTAL-ACRES <= 5
087500         MOVE 1.00 TO WK-CD-SCALE-MULT
087600     ELSE
087700         MOVE .90 TO WK-CD-SCALE-MULT
087800     END-IF
087900     EVALUATE FM-IRRIG-TYPE
088000         WHEN 'WELL    '
088100             MOVE 1.10 TO WK-CD-IRRTYPE-MULT
088200         WHEN 'CANAL   '
088300             MOVE .90 TO WK-CD-IRRTYPE-MULT
088400         WHEN 'BOREWELL'
088500             MOVE 1.00 TO WK-CD-IRRTYPE-MULT
088600         WHEN 'RAINFED '
088700             MOVE .80 TO WK-CD-IRRTYPE-MULT
088800         WHEN 'MIXED   '
088900             MOVE 1.00 TO WK-CD-IRRTYPE-MULT
089000         WHEN OTHER
089100             MOVE 1.00 TO WK-CD-IRRTYPE-MULT
089200     END-EVALUATE
089300     COMPUTE WK-CD-INVESTMENT ROUNDED =
089400         CR-BASE-INVEST(CR-IDX) * WK-CD-SCALE-MULT
089500             * WK-CD-IRRTYPE-MULT
089600
089700*    BR-U2.5 -- REVENUE, PROFIT, ROI.
089800     COMPUTE WK-CD-REVENUE ROUNDED =
089900         WK-CD-ADJ-YIELD * WK-CD-ADJ-PRICE
090000     COMPUTE WK-CD-PROFIT ROUNDED =
090100         WK-CD-REVENUE - WK-CD-INVESTMENT
090200     IF WK-CD-INVESTMENT <= 0
090300         MOVE 0 TO WK-CD-ROI
090400     ELSE
090500         COMPUTE WK-CD-ROI ROUNDED =
090600             WK-CD-PROFIT / WK-CD-INVESTMENT * 100
090700     END-IF
090800
090900*    BR-U2.6 -- IRRIGATION COST.
091000     EVALUATE CR-WATER-NEED(CR-IDX)
091100         WHEN 'LOW   '
091200             MOVE 5000 TO WK-CD-IRRIG-COST
091300         WHEN 'HIGH  '
091400             MOVE 15000 TO WK-CD-IRRIG-COST
091500         WHEN OTHER
091600             MOVE 10000 TO WK-CD-IRRIG-COST
091700     END-EVALUATE
091800     EVALUATE FM-IRRIG-TYPE
091900         WHEN 'CANAL   '
092000             COMPUTE WK-CD-IRRIG-COST ROUNDED =
092100                 WK-CD-IRRIG-COST * .5
092200         WHEN 'WELL    '
092300             COMPUTE WK-CD-IRRIG-COST ROUNDED =
092400                 WK-CD-IRRIG-COST * .8
092500     END-EVALUATE
092600
092700*    BR-U2.7 -- RISK SCORE.
092800     EVALUATE CR-RISK-LVL(CR-IDX)
092900         WHEN 'LOW   '
093000             MOVE .2 TO WK-CD-RISK-SCORE
093100         WHEN 'HIGH  '
093200             MOVE .8 TO WK-CD-RISK-SCORE
093300         WHEN OTHER
093400             MOVE .5 TO WK-CD-RISK-SCORE
093500     END-EVALUATE
093600     EVALUATE TRUE
093700         WHEN FM-TOLERANCE-LOW
093800             COMPUTE WK-CD-RISK-SCORE ROUNDED =
093900                 WK-CD-RISK-SCORE * 1.2
094000         WHEN FM-TOLERANCE-HIGH
094100             COMPUTE WK-CD-RISK-SCORE ROUNDED =
094200                 WK-CD-RISK-SCORE * .8
094300     END-EVALUATE
094400     IF FM-EXPERIENCE-YEARS > 10
094500         COMPUTE WK-CD-RISK-SCORE ROUNDED =
094600             WK-CD-RISK-SCORE * .9
094700     END-IF
094800     IF WK-CD-RISK-SCORE > 1.0
094900         MOVE 1.0 TO WK-CD-RISK-SCORE
095000     END-IF
095100     EVALUATE TRUE
095200         WHEN WK-CD-RISK-SCORE < .3
095300             MOVE 'LOW   ' TO WK-CD-RISK-LVL
095400         WHEN WK-CD-RISK-SCORE < .6
095500             MOVE 'MEDIUM' TO WK-CD-RISK-LVL
095600         WHEN OTHER
095700             MOVE 'HIGH  ' TO WK-CD-RISK-LVL
095800     END-EVALUATE
095900
096000*    BR-U2.8 -- RANKING SCORE, ROI% TIMES (1 MINUS RISK).
096100     COMPUTE WK-CD-RANK-SCORE ROUNDED =
096200         WK-CD-ROI * (1 - WK-CD-RISK-SCORE)
096300     .
096400 4200-EXIT.
096500     EXIT.
096600*===============================================================*
096700*    BR-U2.8 -- KEEP THE FIVE HIGHEST-RANKED CROPS SEEN SO FAR.
096800*    STRAIGHT INSERTION INTO A FIVE-SLOT TABLE, LOWEST-RANKED
096900*    SLOT DROPPED WHEN THE TABLE IS FULL AND THE NEW CANDIDATE
097000*    OUTRANKS IT.
097100 4300-RANK-CROPS.
097200
097300     IF WK-RECO-COUNT < 5
097400         ADD 1 TO WK-RECO-COUNT
097500         MOVE WK-RECO-COUNT TO RC-IDX
097600         PERFORM 4310-STORE-CANDIDATE THRU 4310-EXIT
097700         PERFORM 4320-BUBBLE-UP THRU 4320-EXIT
097800     ELSE
097900         IF WK-CD-RANK-SCORE > RC-W-RANK-SCORE(5)
098000             MOVE 5 TO RC-IDX
098100             PERFORM 4310-STORE-CANDIDATE THRU 4310-EXIT
098200             PERFORM 4320-BUBBLE-UP THRU 4320-EXIT
098300         END-IF
098400     END-IF
098500     .
098600 4300-EXIT.
098700     EXIT.
098800
098900 4310-STORE-CANDIDATE.
099000
099100     MOVE CR-KEY(CR-IDX) TO RC-W-CROP-NAME(RC-IDX)
099200     MOVE CR-CATEGORY(CR-IDX) TO
099300          RC-W-CROP-CATEGORY(RC-IDX)
099400     MOVE WK-CD-ADJ-YIELD TO RC-W-ADJ-YIELD(RC-IDX)
099500     MOVE WK-CD-ADJ-PRICE TO RC-W-ADJ-PRICE(RC-IDX)
099600     MOVE WK-CD-INVESTMENT TO RC-W-INVESTMENT(RC-IDX)
099700     MOVE WK-CD-REVENUE TO RC-W-REVENUE(RC-IDX)
099800     MOVE WK-CD-PROFIT TO RC-W-PROFIT(RC-IDX)
099900     MOVE WK-CD-ROI TO RC-W-ROI(RC-IDX)
100000     MOVE WK-CD-RISK-SCORE TO RC-W-RISK-SCORE(RC-IDX)
100100     MOVE WK-CD-RISK-LVL TO RC-W-RISK-LVL(RC-IDX)
100200     MOVE WK-CD-IRRIG-COST TO RC-W-IRRIG-COST(RC-IDX)
100300     MOVE CR-GROW-DAYS(CR-IDX) TO RC-W-GROW-DAYS(RC-IDX)
100400     MOVE WK-CD-RANK-SCORE TO RC-W-RANK-SCORE(RC-IDX)
100500     .
100600 4310-EXIT.
100700     EXIT.
100800
100900*    BUBBLE THE JUST-STORED SLOT UP UNTIL THE TABLE IS AGAIN
101000*    DESCENDING ON RC-W-RANK-SCORE.
101100 4320-BUBBLE-UP.
101200
101300     PERFORM 4325-BUBBLE-SWAP THRU 4325-EXIT
101400             UNTIL RC-IDX = 1
101500                OR RC-W-RANK-SCORE(RC-IDX)
101600                       NOT > RC-W-RANK-SCORE(RC-IDX - 1)
101700     .
101800 4320-EXIT.
101900     EXIT.
102000
102100 4325-BUBBLE-SWAP.
102200
102300     MOVE WK-RECO-ENTRY(RC-IDX) TO WK-CANDIDATE-SWAP
102400     MOVE WK-RECO-ENTRY(RC-IDX - 1) TO
102500          WK-RECO-ENTRY(RC-IDX)
102600     MOVE WK-CANDIDATE-SWAP TO
102700          WK-RECO-ENTRY(RC-IDX - 1)
102800     SET RC-IDX DOWN BY 1
102900     .
103000 4325-EXIT.
103100     EXIT.
103200
103300*===============================================================*
103400*    BR-U2.9 -- OVERALL RECOMMENDATION RISK PROFILE.
103500 4400-SET-RISK-PROFILE.
103600
103700     MOVE 0 TO WK-RS-LOW-COUNT WK-RS-MED-COUNT
103800               WK-RS-HIGH-COUNT
103900     MOVE 0 TO WK-FP-RISK-WT-SUM
104000
104100     IF WK-RECO-COUNT = 0
104200         MOVE 0 TO WK-RS-AVG-RISK
104300         MOVE 'UNKNOWN' TO WK-RS-RISK-LVL
104400     ELSE
104500         PERFORM 4405-TALLY-ONE-RISK THRU 4405-EXIT
104600                 VARYING RC-IDX FROM 1 BY 1
104700                 UNTIL RC-IDX > WK-RECO-COUNT
104800         COMPUTE WK-RS-AVG-RISK ROUNDED =
104900             WK-FP-RISK-WT-SUM / WK-RECO-COUNT
105000         EVALUATE TRUE
105100             WHEN WK-RS-AVG-RISK < .3
105200                 MOVE 'LOW   ' TO WK-RS-RISK-LVL
105300             WHEN WK-RS-AVG-RISK < .6
105400                 MOVE 'MEDIUM' TO WK-RS-RISK-LVL
105500             WHEN OTHER
105600                 MOVE 'HIGH  ' TO WK-RS-RISK-LVL
105700         END-EVALUATE
105800     END-IF
105900     .
106000 4400-EXIT.
106100     EXIT.
106200
106300 4405-TALLY-ONE-RISK.
106400
106500     ADD RC-W-RISK-SCORE(RC-IDX) TO WK-FP-RISK-WT-SUM
106600     EVALUATE RC-W-RISK-LVL(RC-IDX)
106700         WHEN 'LOW   '
106800             ADD 1 TO WK-RS-LOW-COUNT
106900         WHEN 'MEDIUM'
107000             ADD 1 TO WK-RS-MED-COUNT
107100         WHEN OTHER
107200             ADD 1 TO WK-RS-HIGH-COUNT
107300     END-EVALUATE
107400     .
107500 4405-EXIT.
107600     EXIT.
107700
107800*===============================================================*
107900*    BR-U2.10 -- INVESTMENT SUMMARY OVER THE RECOMMENDED SET.
108000 4500-SET-INVEST-SUMMARY.
108100
108200     MOVE 0 TO WK-RS-TOT-INVEST WK-RS-AFFORD-COUNT
108300
108400     PERFORM 4505-TALLY-ONE-INVEST THRU 4505-EXIT
108500             VARYING RC-IDX FROM 1 BY 1
108600             UNTIL RC-IDX > WK-RECO-COUNT
108700
108800     IF FM-TOTAL-ACRES = 0
108900         MOVE 0 TO WK-RS-INV-PER-ACRE
109000     ELSE
109100         COMPUTE WK-RS-INV-PER-ACRE ROUNDED =
109200             WK-RS-TOT-INVEST / FM-TOTAL-ACRES
109300     END-IF
109400     IF FM-INVEST-CAPACITY = 0
109500         MOVE 0 TO WK-RS-UTIL-PCT
109600     ELSE
109700         COMPUTE WK-RS-UTIL-PCT ROUNDED =
109800             WK-RS-TOT-INVEST / FM-INVEST-CAPACITY * 100
109900     END-IF
110000     .
110100 4500-EXIT.
110200     EXIT.
110300
110400 4505-TALLY-ONE-INVEST.
110500
110600     ADD RC-W-INVESTMENT(RC-IDX) TO WK-RS-TOT-INVEST
110700     IF RC-W-INVESTMENT(RC-IDX) <= FM-INVEST-CAPACITY
110800         ADD 1 TO WK-RS-AFFORD-COUNT
110900     END-IF
111000     .
111100 4505-EXIT.
111200     EXIT.
111300
111400*===============================================================*
111500 4600-WRITE-RECO-RECS.
111600
111700     PERFORM 4610-WRITE-ONE-RECO THRU 4610-EXIT
111800             VARYING RC-IDX FROM 1 BY 1
111900             UNTIL RC-IDX > WK-RECO-COUNT
112000     .
112100 4600-EXIT.
112200     EXIT.
112300
112400 4610-WRITE-ONE-RECO.
112500
112600     MOVE FM-FARMER-ID TO RC-FARMER-ID
112700     MOVE RC-W-CROP-NAME(RC-IDX) TO RC-CROP-NAME
112800     MOVE RC-W-CROP-CATEGORY(RC-IDX) TO RC-CROP-CATEGORY
112900     MOVE RC-W-ADJ-YIELD(RC-IDX) TO RC-ADJ-YIELD
113000     MOVE RC-W-ADJ-PRICE(RC-IDX) TO RC-ADJ-PRICE
113100     MOVE RC-W-INVESTMENT(RC-IDX) TO RC-INVESTMENT
113200     MOVE RC-W-REVENUE(RC-IDX) TO RC-EXPECTED-REVENUE
113300     MOVE RC-W-PROFIT(RC-IDX) TO RC-NET-PROFIT
113400     MOVE RC-W-ROI(RC-IDX) TO RC-ROI-PCT
113500     MOVE RC-W-RISK-SCORE(RC-IDX) TO RC-RISK-SCORE
113600     MOVE RC-W-RISK-LVL(RC-IDX) TO RC-RISK-LEVEL
113700     MOVE RC-W-IRRIG-COST(RC-IDX) TO RC-IRRIG-COST
113800     WRITE RECO-REC
113900     .
114000 4610-EXIT.
114100     EXIT.
114200*===============================================================*
114300*    U3 -- FINANCIAL PLANNER (BR-U3.1 THRU BR-U3.9).
114400 5000-BUILD-FIN-PLAN.
114500
114600     PERFORM 5100-FINPLAN-TOTALS THRU 5100-EXIT
114700     PERFORM 5200-BUILD-CASHFLOW THRU 5200-EXIT
114800     PERFORM 5300-SUMMARIZE-CASHFLOW THRU 5300-EXIT
114900     PERFORM 5400-BREAK-EVEN THRU 5400-EXIT
115000     PERFORM 5500-RISK-ADJ-ROI THRU 5500-EXIT
115100     PERFORM 5600-FIN-HEALTH THRU 5600-EXIT
115200     PERFORM 5700-FINANCING THRU 5700-EXIT
115300     PERFORM 5800-SENSITIVITY THRU 5800-EXIT
115400     PERFORM 5900-WRITE-FINSUM-REC THRU 5900-EXIT
115500     .
115600 5000-EXIT.
115700     EXIT.
115800
115900*===============================================================*
116000*    BR-U3.1 -- TOTALS, PER-ACRE FIGURES, ROI, MARGIN.
116100 5100-FINPLAN-TOTALS.
116200
116300     MOVE 0 TO WK-FP-TOTAL-INVEST WK-FP-TOTAL-REVENUE
116400               WK-FP-NET-PROFIT WK-FP-SUM-YIELD
116500
116600     IF WK-RECO-COUNT = 0
116700         MOVE 0 TO WK-FP-INV-PER-ACRE WK-FP-REV-PER-ACRE
116800                   WK-FP-PROFIT-P-ACRE WK-FP-ROI-PCT
116900                   WK-FP-MARGIN-PCT
117000         MOVE 'UNKNOWN     ' TO WK-FP-FIN-HEALTH
117100     ELSE
117200         PERFORM 5105-TALLY-ONE-TOTAL THRU 5105-EXIT
117300                 VARYING RC-IDX FROM 1 BY 1
117400                 UNTIL RC-IDX > WK-RECO-COUNT
117500         COMPUTE WK-FP-NET-PROFIT ROUNDED =
117600             WK-FP-TOTAL-REVENUE - WK-FP-TOTAL-INVEST
117700
117800         IF FM-TOTAL-ACRES = 0
117900             MOVE 0 TO WK-FP-INV-PER-ACRE
118000                       WK-FP-REV-PER-ACRE
118100                       WK-FP-PROFIT-P-ACRE
118200         ELSE
118300             COMPUTE WK-FP-INV-PER-ACRE ROUNDED =
118400                 WK-FP-TOTAL-INVEST / FM-TOTAL-ACRES
118500             COMPUTE WK-FP-REV-PER-ACRE ROUNDED =
118600                 WK-FP-TOTAL-REVENUE / FM-TOTAL-ACRES
118700             COMPUTE WK-FP-PROFIT-P-ACRE ROUNDED =
118800                 WK-FP-NET-PROFIT / FM-TOTAL-ACRES
118900         END-IF
119000
119100         IF WK-FP-TOTAL-INVEST = 0
119200             MOVE 0 TO WK-FP-ROI-PCT
119300         ELSE
119400             COMPUTE WK-FP-ROI-PCT ROUNDED =
119500                 WK-FP-NET-PROFIT / WK-FP-TOTAL-INVEST
119600                     * 100
119700         END-IF
119800         IF WK-FP-TOTAL-REVENUE = 0
119900             MOVE 0 TO WK-FP-MARGIN-PCT
120000         ELSE
120100             COMPUTE WK-FP-MARGIN-PCT ROUNDED =
120200                 WK-FP-NET-PROFIT / WK-FP-TOTAL-REVENUE
120300                     * 100
120400         END-IF
120500     END-IF
120600     .
120700 5100-EXIT.
120800     EXIT.
120900
121000 5105-TALLY-ONE-TOTAL.
121100
121200     ADD RC-W-INVESTMENT(RC-IDX) TO WK-FP-TOTAL-INVEST
121300     ADD RC-W-REVENUE(RC-IDX) TO WK-FP-TOTAL-REVENUE
121400     ADD RC-W-ADJ-YIELD(RC-IDX) TO WK-FP-SUM-YIELD
121500     .
121600 5105-EXIT.
121700     EXIT.
121800
121900*===============================================================*
122000*    BR-U3.2 / BR-U3.3 -- CROP TIMELINE AND MONTHLY CASH-FLOW
122100*    EXPENSE/INCOME DISTRIBUTION, BUILT INTO THE TWELVE-MONTH
122200*    VECTOR.  START MONTH IS RUN-MONTH LESS ONE, ZERO-INDEXED
122300*    JANUARY = ZERO, PER THE EXTENSION OFFICE CALENDAR CONVENTION
122400*    ADOPTED IN 1991.
122500 5200-BUILD-CASHFLOW.
122600
122700     PERFORM 5205-ZERO-ONE-MONTH THRU 5205-EXIT
122800             VARYING CF-IDX FROM 1 BY 1 UNTIL CF-IDX > 12
122900
123000     COMPUTE WK-CF-START-MONTH = WSS-RUN-MONTH-N - 1
123100
123200     IF WK-RECO-COUNT > 0
123300         PERFORM 5210-DISTRIBUTE-CROP THRU 5210-EXIT
123400                 VARYING RC-IDX FROM 1 BY 1
123500                 UNTIL RC-IDX > WK-RECO-COUNT
123600     END-IF
123700     .
123800 5200-EXIT.
123900     EXIT.
124000
124100 5205-ZERO-ONE-MONTH.
124200
124300     MOVE 0 TO WK-CF-INCOME(CF-IDX)
124400     MOVE 0 TO WK-CF-EXPENSE(CF-IDX)
124500     .
124600 5205-EXIT.
124700     EXIT.
124800
124900*    ONE CROP'S SHARE OF THE TWELVE-MONTH VECTOR -- BR-U3.2
125000*    TIMELINE, BR-U3.3 EXPENSE SPLIT AND INCOME POSTING.
125100 5210-DISTRIBUTE-CROP.
125200
125300     COMPUTE WK-CF-M = RC-W-GROW-DAYS(RC-IDX) / 30
125400     IF WK-CF-M < 1
125500         MOVE 1 TO WK-CF-M
125600     END-IF
125700
125800     MOVE 0 TO WK-CF-OFF-LP
125900     MOVE 1 TO WK-CF-OFF-SOW
126000     COMPUTE WK-CF-OFF-IRR = WK-CF-M / 3
126100     IF WK-CF-OFF-IRR < 2
126200         MOVE 2 TO WK-CF-OFF-IRR
126300     END-IF
126400     MOVE WK-CF-M TO WK-CF-OFF-HARV
126500
126600     COMPUTE WK-CF-SHARE ROUNDED =
126700         RC-W-INVESTMENT(RC-IDX) * .20
126800     MOVE WK-CF-OFF-LP TO WK-CF-OFFSET
126900     PERFORM 5220-POST-EXPENSE THRU 5220-EXIT
127000
127100     COMPUTE WK-CF-SHARE ROUNDED =
127200         RC-W-INVESTMENT(RC-IDX) * .30
127300     MOVE WK-CF-OFF-SOW TO WK-CF-OFFSET
127400     PERFORM 5220-POST-EXPENSE THRU 5220-EXIT
127500
127600     COMPUTE WK-CF-SHARE ROUNDED =
127700         RC-W-INVESTMENT(RC-IDX) * .30
127800     MOVE WK-CF-OFF-IRR TO WK-CF-OFFSET
127900     PERFORM 5220-POST-EXPENSE THRU 5220-EXIT
128000
128100     COMPUTE WK-CF-SHARE ROUNDED =
128200         RC-W-INVESTMENT(RC-IDX) * .20
128300     MOVE WK-CF-OFF-HARV TO WK-CF-OFFSET
128400     PERFORM 5220-POST-EXPENSE THRU 5220-EXIT
128500
128600     MOVE RC-W-REVENUE(RC-IDX) TO WK-CF-SHARE
128700     MOVE WK-CF-OFF-HARV TO WK-CF-OFFSET
128800     PERFORM 5230-POST-INCOME THRU 5230-EXIT
128900     .
129000 5210-EXIT.
129100     EXIT.
129200
129300*    POST WK-CF-SHARE AS AN EXPENSE IN THE CALENDAR MONTH THAT
129400*    IS WK-CF-OFFSET MONTHS PAST THE PLAN START MONTH.
129500 5220-POST-EXPENSE.
129600
129700     COMPUTE WK-CF-TEMP =
129800         (WK-CF-START-MONTH + WK-CF-OFFSET) / 12
129900     COMPUTE WK-CF-CAL-MONTH =
130000         WK-CF-START-MONTH + WK-CF-OFFSET
130100             - (WK-CF-TEMP * 12)
130200     ADD WK-CF-SHARE TO
130300         WK-CF-EXPENSE(WK-CF-CAL-MONTH + 1)
130400     .
130500 5220-EXIT.
130600     EXIT.
130700
130800*    POST WK-CF-SHARE AS INCOME IN THE CALENDAR MONTH THAT IS
130900*    WK-CF-OFFSET MONTHS PAST THE PLAN START MONTH.
131000 5230-POST-INCOME.
131100
131200     COMPUTE WK-CF-TEMP =
131300         (WK-CF-START-MONTH + WK-CF-OFFSET) / 12
131400     COMPUTE WK-CF-CAL-MONTH =
131500         WK-CF-START-MONTH + WK-CF-OFFSET
131600             - (WK-CF-TEMP * 12)
131700     ADD WK-CF-SHARE TO
131800         WK-CF-INCOME(WK-CF-CAL-MONTH + 1)
131900     .
132000 5230-EXIT.
132100     EXIT.
132200
132300*===============================================================*
132400*    BR-U3.4 -- CASH-FLOW SUMMARY OVER THE TWELVE-MONTH VECTOR.
132500 5300-SUMMARIZE-CASHFLOW.
132600
132700     MOVE 0 TO WK-CF-MIN-CUM WK-CF-POS-MONTHS
132800               WK-CF-NEG-MONTHS
132900     COMPUTE WK-CF-NET(1) =
133000         WK-CF-INCOME(1) - WK-CF-EXPENSE(1)
133100     MOVE WK-CF-NET(1) TO WK-CF-CUM(1)
133200
133300     PERFORM 5305-CUM-ONE-MONTH THRU 5305-EXIT
133400             VARYING CF-IDX FROM 2 BY 1 UNTIL CF-IDX > 12
133500
133600     PERFORM 5310-STAT-ONE-MONTH THRU 5310-EXIT
133700             VARYING CF-IDX FROM 1 BY 1 UNTIL CF-IDX > 12
133800
133900     IF WK-CF-MIN-CUM < 0
134000         COMPUTE WK-FP-PEAK-CASH ROUNDED =
134100             WK-CF-MIN-CUM * -1
134200     ELSE
134300         MOVE 0 TO WK-FP-PEAK-CASH
134400     END-IF
134500     .
134600 5300-EXIT.
134700     EXIT.
134800
134900 5305-CUM-ONE-MONTH.
135000
135100     COMPUTE WK-CF-NET(CF-IDX) =
135200         WK-CF-INCOME(CF-IDX) - WK-CF-EXPENSE(CF-IDX)
135300     COMPUTE WK-CF-CUM(CF-IDX) =
135400         WK-CF-CUM(CF-IDX - 1) + WK-CF-NET(CF-IDX)
135500     .
135600 5305-EXIT.
135700     EXIT.
135800
135900 5310-STAT-ONE-MONTH.
136000
136100     IF WK-CF-CUM(CF-IDX) < WK-CF-MIN-CUM
136200         MOVE WK-CF-CUM(CF-IDX) TO WK-CF-MIN-CUM
136300     END-IF
136400     IF WK-CF-NET(CF-IDX) > 0
136500         ADD 1 TO WK-CF-POS-MONTHS
136600     END-IF
136700     IF WK-CF-NET(CF-IDX) < 0
136800         ADD 1 TO WK-CF-NEG-MONTHS
136900     END-IF
137000     .
137100 5310-EXIT.
137200     EXIT.
137300
137400*===============================================================*
137500*    BR-U3.5 -- BREAK-EVEN YIELD, PRICE AND SAFETY MARGIN.
137600 5400-BREAK-EVEN.
137700
137800     IF WK-FP-SUM-YIELD = 0
137900         MOVE 0 TO WK-FP-BE-YIELD WK-FP-BE-PRICE
138000                   WK-FP-SAFETY-PCT
138100     ELSE
138200         COMPUTE WK-CD-ADJ-PRICE ROUNDED =
138300             WK-FP-TOTAL-REVENUE / WK-FP-SUM-YIELD
138400         COMPUTE WK-FP-BE-YIELD ROUNDED =
138500             WK-FP-TOTAL-INVEST / WK-CD-ADJ-PRICE
138600         COMPUTE WK-FP-BE-PRICE ROUNDED =
138700             WK-FP-TOTAL-INVEST / WK-FP-SUM-YIELD
138800         COMPUTE WK-FP-SAFETY-PCT ROUNDED =
138900             (WK-FP-SUM-YIELD - WK-FP-BE-YIELD)
139000                 / WK-FP-SUM-YIELD * 100
139100     END-IF
139200     .
139300 5400-EXIT.
139400     EXIT.
139500
139600*===============================================================*
139700*    BR-U3.6 -- RISK-WEIGHTED MEAN ROI OVER THE RECOMMENDED SET.
139800 5500-RISK-ADJ-ROI.
139900
140000     MOVE 0 TO WK-FP-RISK-WT-SUM WK-FP-RISK-WT-TOT
140100
140200     IF WK-RECO-COUNT = 0
140300         MOVE 0 TO WK-FP-RISK-ADJ-ROI
140400     ELSE
140500         PERFORM 5505-WEIGHT-ONE-CROP THRU 5505-EXIT
140600                 VARYING RC-IDX FROM 1 BY 1
140700                 UNTIL RC-IDX > WK-RECO-COUNT
140800         COMPUTE WK-FP-RISK-ADJ-ROI ROUNDED =
140900             WK-FP-RISK-WT-SUM / WK-FP-RISK-WT-TOT
141000     END-IF
141100     .
141200 5500-EXIT.
141300     EXIT.
141400
141500 5505-WEIGHT-ONE-CROP.
141600
141700     EVALUATE RC-W-RISK-LVL(RC-IDX)
141800         WHEN 'LOW   '
141900             MOVE 1.0 TO WK-CD-EXP-MULT
142000         WHEN 'HIGH  '
142100             MOVE .6 TO WK-CD-EXP-MULT
142200         WHEN OTHER
142300             MOVE .8 TO WK-CD-EXP-MULT
142400     END-EVALUATE
142500     COMPUTE WK-FP-RISK-WT-SUM ROUNDED =
142600         WK-FP-RISK-WT-SUM +
142700         RC-W-ROI(RC-IDX) * WK-CD-EXP-MULT
142800     ADD WK-CD-EXP-MULT TO WK-FP-RISK-WT-TOT
142900     .
143000 5505-EXIT.
143100     EXIT.
143200
143300*===============================================================*
143400*    BR-U3.7 -- FINANCIAL HEALTH RATING.
143500 5600-FIN-HEALTH.
143600
143700     IF WK-RECO-COUNT = 0
143800         MOVE 'UNKNOWN     ' TO WK-FP-FIN-HEALTH
143900     ELSE
144000         EVALUATE TRUE
144100             WHEN WK-FP-TOTAL-INVEST > FM-INVEST-CAPACITY
144200                 MOVE 'HIGH RISK   ' TO WK-FP-FIN-HEALTH
144300             WHEN WK-FP-ROI-PCT < 10
144400                 MOVE 'LOW RETURN  ' TO WK-FP-FIN-HEALTH
144500             WHEN WK-FP-ROI-PCT < 20
144600                 MOVE 'MODERATE    ' TO WK-FP-FIN-HEALTH
144700             WHEN OTHER
144800                 MOVE 'GOOD        ' TO WK-FP-FIN-HEALTH
144900         END-EVALUATE
145000     END-IF
145100     .
145200 5600-EXIT.
145300     EXIT.
145400
145500*===============================================================*
145600*    BR-U3.8 -- SHORTFALL FINANCING AND THE TWELVE-MONTH EMI.
145700*    (1+R)**12 IS BUILT BY REPEATED MULTIPLICATION, NOT BY AN
145800*    INTRINSIC FUNCTION, SO THE COMPOUND FACTOR CARRIES AS MANY
145900*    DECIMAL PLACES AS WK-CD-IRR-MULT HOLDS.
146000 5700-FINANCING.
146100
146200     IF WK-FP-TOTAL-INVEST NOT > FM-INVEST-CAPACITY
146300         MOVE 0 TO WK-FP-LOAN-AMOUNT WK-FP-MONTHLY-EMI
146400         MOVE 'NONE                ' TO WK-FP-LOAN-TYPE
146500     ELSE
146600         COMPUTE WK-FP-LOAN-AMOUNT ROUNDED =
146700             WK-FP-TOTAL-INVEST - FM-INVEST-CAPACITY
146800
146900         EVALUATE TRUE
147000             WHEN WK-FP-LOAN-AMOUNT < 100000
147100                 MOVE 'KISAN CREDIT CARD   ' TO
147200                      WK-FP-LOAN-TYPE
147300             WHEN WK-FP-LOAN-AMOUNT < 500000
147400                 MOVE 'AGRI TERM LOAN      ' TO
147500                      WK-FP-LOAN-TYPE
147600             WHEN OTHER
147700                 MOVE 'MULTIPLE SOURCES    ' TO
147800                      WK-FP-LOAN-TYPE
147900         END-EVALUATE
148000
148100         PERFORM 5710-COMPUTE-EMI THRU 5710-EXIT
148200     END-IF
148300     .
148400 5700-EXIT.
148500     EXIT.
148600
148700*    EMI = P * R * (1+R)**12 / ((1+R)**12 - 1), R = .08 / 12.
148800 5710-COMPUTE-EMI.
148900
149000     MOVE .00666667 TO WK-FP-EMI-RATE
149100     MOVE 1 TO WK-FP-COMPOUND
149200     PERFORM 5715-COMPOUND-ONE-MONTH THRU 5715-EXIT
149300             VARYING WK-FP-EMI-M FROM 1 BY 1
149400             UNTIL WK-FP-EMI-M > 12
149500
149600     COMPUTE WK-FP-MONTHLY-EMI ROUNDED =
149700         WK-FP-LOAN-AMOUNT * WK-FP-EMI-RATE
149800             * WK-FP-COMPOUND
149900             / (WK-FP-COMPOUND - 1)
150000     .
150100 5710-EXIT.
150200     EXIT.
150300
150400 5715-COMPOUND-ONE-MONTH.
150500
150600     COMPUTE WK-FP-COMPOUND ROUNDED =
150700         WK-FP-COMPOUND * (1 + WK-FP-EMI-RATE)
150800     .
150900 5715-EXIT.
151000     EXIT.
151100
151200*===============================================================*
151300*    BR-U3.9 -- SIX SENSITIVITY SCENARIOS: YIELD DOWN, PRICE
151400*    DOWN, COST UP.  WORST-CASE / BEST-CASE ROI ARE THE MINIMUM
151500*    AND MAXIMUM OF THE SIX -- BANK CONSORTIUM REQUEST OF 1992.
151600 5800-SENSITIVITY.
151700
151800     IF WK-RECO-COUNT = 0
151900         MOVE 0 TO WK-FP-WORST-ROI WK-FP-BEST-ROI
152000     ELSE
152100         PERFORM 5805-RUN-ONE-SCENARIO THRU 5805-EXIT
152200                 VARYING SC-IDX FROM 1 BY 1
152300                 UNTIL SC-IDX > 6
152400
152500         MOVE WK-SC-ROI(1) TO WK-SC-WORST
152600         MOVE WK-SC-ROI(1) TO WK-SC-BEST
152700         PERFORM 5815-COMPARE-ONE-SCENARIO THRU 5815-EXIT
152800                 VARYING SC-IDX FROM 2 BY 1
152900                 UNTIL SC-IDX > 6
153000         MOVE WK-SC-WORST TO WK-FP-WORST-ROI
153100         MOVE WK-SC-BEST TO WK-FP-BEST-ROI
153200     END-IF
153300     .
153400 5800-EXIT.
153500     EXIT.
153600
153700 5805-RUN-ONE-SCENARIO.
153800
153900     PERFORM 5810-SET-SCENARIO-MULT THRU 5810-EXIT
154000     PERFORM 5820-RUN-SCENARIO THRU 5820-EXIT
154100     .
154200 5805-EXIT.
154300     EXIT.
154400
154500 5815-COMPARE-ONE-SCENARIO.
154600
154700     IF WK-SC-ROI(SC-IDX) < WK-SC-WORST
154800         MOVE WK-SC-ROI(SC-IDX) TO WK-SC-WORST
154900     END-IF
155000     IF WK-SC-ROI(SC-IDX) > WK-SC-BEST
155100         MOVE WK-SC-ROI(SC-IDX) TO WK-SC-BEST
155200     END-IF
155300     .
155400 5815-EXIT.
155500     EXIT.
155600
155700 5810-SET-SCENARIO-MULT.
155800
155900     MOVE 1.00 TO WK-SC-YIELD-MULT WK-SC-PRICE-MULT
156000                  WK-SC-COST-MULT
156100     EVALUATE SC-IDX
156200         WHEN 1
156300             MOVE .80 TO WK-SC-YIELD-MULT
156400         WHEN 2
156500             MOVE .60 TO WK-SC-YIELD-MULT
156600         WHEN 3
156700             MOVE .85 TO WK-SC-PRICE-MULT
156800         WHEN 4
156900             MOVE .70 TO WK-SC-PRICE-MULT
157000         WHEN 5
157100             MOVE 1.20 TO WK-SC-COST-MULT
157200         WHEN 6
157300             MOVE 1.40 TO WK-SC-COST-MULT
157400     END-EVALUATE
157500     .
157600 5810-EXIT.
157700     EXIT.
157800
157900*    RECOMPUTE REVENUE/INVESTMENT FOR EVERY RECOMMENDED CROP
158000*    UNDER THE CURRENT SCENARIO MULTIPLIERS AND SCORE THE ROI.
158100 5820-RUN-SCENARIO.
158200
158300     MOVE 0 TO WK-SC-REV WK-SC-INV
158400
158500     PERFORM 5825-SCEN-ONE-CROP THRU 5825-EXIT
158600             VARYING RC-IDX FROM 1 BY 1
158700             UNTIL RC-IDX > WK-RECO-COUNT
158800
158900     IF WK-SC-INV = 0
159000         MOVE 0 TO WK-SC-ROI(SC-IDX)
159100     ELSE
159200         COMPUTE WK-SC-ROI(SC-IDX) ROUNDED =
159300             (WK-SC-REV - WK-SC-INV) / WK-SC-INV * 100
159400     END-IF
159500     .
159600 5820-EXIT.
159700     EXIT.
159800
159900 5825-SCEN-ONE-CROP.
160000
160100     COMPUTE WK-CD-REVENUE ROUNDED =
160200         RC-W-ADJ-YIELD(RC-IDX) * WK-SC-YIELD-MULT
160300             * RC-W-ADJ-PRICE(RC-IDX)
160400             * WK-SC-PRICE-MULT
160500     COMPUTE WK-CD-INVESTMENT ROUNDED =
160600         RC-W-INVESTMENT(RC-IDX) * WK-SC-COST-MULT
160700     ADD WK-CD-REVENUE TO WK-SC-REV
160800     ADD WK-CD-INVESTMENT TO WK-SC-INV
160900     .
161000 5825-EXIT.
161100     EXIT.
161200
161300*===============================================================*
161400 5900-WRITE-FINSUM-REC.
161500
161600     MOVE FM-FARMER-ID TO FN-FARMER-ID
161700     MOVE WK-FP-TOTAL-INVEST TO FN-TOTAL-INVESTMENT
161800     MOVE WK-FP-TOTAL-REVENUE TO FN-TOTAL-REVENUE
161900     MOVE WK-FP-NET-PROFIT TO FN-NET-PROFIT
162000     MOVE WK-FP-INV-PER-ACRE TO FN-INV-PER-ACRE
162100     MOVE WK-FP-REV-PER-ACRE TO FN-REV-PER-ACRE
162200     MOVE WK-FP-PROFIT-P-ACRE TO FN-PROFIT-PER-ACRE
162300     MOVE WK-FP-ROI-PCT TO FN-ROI-PCT
162400     MOVE WK-FP-MARGIN-PCT TO FN-PROFIT-MARGIN-PCT
162500     MOVE WK-FP-BE-YIELD TO FN-BREAK-EVEN-YIELD
162600     MOVE WK-FP-BE-PRICE TO FN-BREAK-EVEN-PRICE
162700     MOVE WK-FP-SAFETY-PCT TO FN-SAFETY-MARGIN-PCT
162800     MOVE WK-FP-RISK-ADJ-ROI TO FN-RISK-ADJ-ROI
162900     MOVE WK-FP-PEAK-CASH TO FN-PEAK-CASH-REQ
163000     MOVE WK-FP-WORST-ROI TO FN-WORST-CASE-ROI
163100     MOVE WK-FP-BEST-ROI TO FN-BEST-CASE-ROI
163200     MOVE WK-FP-LOAN-AMOUNT TO FN-LOAN-AMOUNT
163300     MOVE WK-FP-LOAN-TYPE TO FN-LOAN-TYPE
163400     MOVE WK-FP-MONTHLY-EMI TO FN-MONTHLY-EMI
163500     MOVE WK-FP-FIN-HEALTH TO FN-FIN-HEALTH
163600     WRITE FINSUM-REC
163700     .
163800 5900-EXIT.
163900     EXIT.
164000*===============================================================*
164100*    SECTION 6000 -- U4, THE SIX-CATEGORY RISK ANALYSIS, ADDED
164200*    05/06/1994 (REQ 5580) SO THE DISTRICT OFFICE COULD SHOW A
164300*    FARMER WHY A PLAN WAS FLAGGED, NOT JUST THAT IT WAS.
164400 6000-ASSESS-RISK.
164500
164600     PERFORM 6100-DISEASE-PEST-RISK THRU 6100-EXIT
164700     PERFORM 6200-WEATHER-RISK THRU 6200-EXIT
164800     PERFORM 6300-MARKET-RISK THRU 6300-EXIT
164900     PERFORM 6400-WATER-RISK THRU 6400-EXIT
165000     PERFORM 6500-SOIL-RISK THRU 6500-EXIT
165100     PERFORM 6600-OVERALL-RISK THRU 6600-EXIT
165200     PERFORM 6700-ECONOMIC-RISK THRU 6700-EXIT
165300     PERFORM 6800-ENVIRON-RISK THRU 6800-EXIT
165400     PERFORM 6900-COMPATIBILITY THRU 6900-EXIT
165500     PERFORM 6950-WRITE-RISK-REC THRU 6950-EXIT
165600     .
165700 6000-EXIT.
165800     EXIT.
165900
166000*    BR-U4.1 / BR-U4.2 -- DISEASE AND PEST RISK, MATCHED ON THE
166100*    FIRST WORD OF THE CROP NAME ONLY.  "MIXED VEGETABLES" MUST
166200*    NOT MATCH "VEGETABLES" -- ITS FIRST WORD IS "MIXED" -- THAT
166300*    IS DELIBERATE, PER THE AGRONOMY OFFICE'S OWN TABLE.
166400 6100-DISEASE-PEST-RISK.
166500
166600     MOVE 0 TO WK-RK-DISEASE-SUM WK-RK-PEST-SUM
166700
166800     IF WK-RECO-COUNT = 0
166900         MOVE 0 TO WK-RK-DISEASE-PCT WK-RK-PEST-PCT
167000         MOVE 'UNKNOWN' TO WK-RK-DISEASE-LVL WK-RK-PEST-LVL
167100     ELSE
167200         PERFORM 6105-MATCH-ONE-CROP THRU 6105-EXIT
167300                 VARYING RC-IDX FROM 1 BY 1
167400                 UNTIL RC-IDX > WK-RECO-COUNT
167500
167600         COMPUTE WK-RK-DISEASE-PCT ROUNDED =
167700             WK-RK-DISEASE-SUM / WK-RECO-COUNT * 100
167800         COMPUTE WK-RK-PEST-PCT ROUNDED =
167900             WK-RK-PEST-SUM / WK-RECO-COUNT * 100
168000
168100         IF WK-RK-DISEASE-SUM / WK-RECO-COUNT < .2
168200             MOVE 'LOW   ' TO WK-RK-DISEASE-LVL
168300         ELSE
168400             IF WK-RK-DISEASE-SUM / WK-RECO-COUNT < .4
168500                 MOVE 'MEDIUM' TO WK-RK-DISEASE-LVL
168600             ELSE
168700                 MOVE 'HIGH  ' TO WK-RK-DISEASE-LVL
168800             END-IF
168900         END-IF
169000
169100         IF WK-RK-PEST-SUM / WK-RECO-COUNT < .25
169200             MOVE 'LOW   ' TO WK-RK-PEST-LVL
169300         ELSE
169400             IF WK-RK-PEST-SUM / WK-RECO-COUNT < .45
169500                 MOVE 'MEDIUM' TO WK-RK-PEST-LVL
169600             ELSE
169700                 MOVE 'HIGH  ' TO WK-RK-PEST-LVL
169800             END-IF
169900         END-IF
170000     END-IF
170100     .
170200 6100-EXIT.
170300     EXIT.
170400
170500 6105-MATCH-ONE-CROP.
170600
170700     UNSTRING RC-W-CROP-NAME(RC-IDX) DELIMITED BY SPACE
170800         INTO WK-RK-FIRST-WORD
170900     EVALUATE WK-RK-FIRST-WORD
171000         WHEN 'WHEAT'
171100             ADD .30 TO WK-RK-DISEASE-SUM
171200             ADD .20 TO WK-RK-PEST-SUM
171300         WHEN 'RICE'
171400             ADD .40 TO WK-RK-DISEASE-SUM
171500             ADD .35 TO WK-RK-PEST-SUM
171600         WHEN 'MAIZE'
171700             ADD .25 TO WK-RK-DISEASE-SUM
171800             ADD .30 TO WK-RK-PEST-SUM
171900         WHEN 'COTTON'
172000             ADD .50 TO WK-RK-DISEASE-SUM
172100             ADD .60 TO WK-RK-PEST-SUM
172200         WHEN 'SUGARCANE'
172300             ADD .20 TO WK-RK-DISEASE-SUM
172400             ADD .15 TO WK-RK-PEST-SUM
172500         WHEN 'PULSES'
172600             ADD .15 TO WK-RK-DISEASE-SUM
172700             ADD .25 TO WK-RK-PEST-SUM
172800         WHEN 'VEGETABLES'
172900             ADD .60 TO WK-RK-DISEASE-SUM
173000             ADD .70 TO WK-RK-PEST-SUM
173100         WHEN OTHER
173200             CONTINUE
173300     END-EVALUATE
173400     .
173500 6105-EXIT.
173600     EXIT.
173700
173800*    BR-U4.3 -- WEATHER RISK BY REGION, EASED BY IRRIGATION
173900*    COVERAGE.
174000 6200-WEATHER-RISK.
174100
174200     EVALUATE TRUE
174300         WHEN PR-REGION-NORTH-WEST
174400             MOVE .30 TO WK-CD-SOIL-MULT
174500         WHEN PR-REGION-NORTH
174600             MOVE .40 TO WK-CD-SOIL-MULT
174700         WHEN PR-REGION-WEST
174800             MOVE .35 TO WK-CD-SOIL-MULT
174900         WHEN PR-REGION-SOUTH
175000             MOVE .25 TO WK-CD-SOIL-MULT
175100         WHEN OTHER
175200             MOVE .30 TO WK-CD-SOIL-MULT
175300     END-EVALUATE
175400
175500     IF PR-IRRIGATION-COVERAGE > .8
175600         COMPUTE WK-CD-SOIL-MULT ROUNDED = WK-CD-SOIL-MULT * .7
175700     ELSE
175800         IF PR-IRRIGATION-COVERAGE > .5
175900             COMPUTE WK-CD-SOIL-MULT ROUNDED =
176000                 WK-CD-SOIL-MULT * .85
176100         END-IF
176200     END-IF
176300
176400     COMPUTE WK-RK-WEATHER-PCT ROUNDED = WK-CD-SOIL-MULT * 100
176500
176600     IF WK-CD-SOIL-MULT < .25
176700         MOVE 'LOW   ' TO WK-RK-WEATHER-LVL
176800     ELSE
176900         IF WK-CD-SOIL-MULT < .40
177000             MOVE 'MEDIUM' TO WK-RK-WEATHER-LVL
177100         ELSE
177200             MOVE 'HIGH  ' TO WK-RK-WEATHER-LVL
177300         END-IF
177400     END-IF
177500     .
177600 6200-EXIT.
177700     EXIT.
177800
177900*    BR-U4.4 -- MARKET RISK.  CATEGORY DIVERSITY IS COUNTED BY
178000*    WALKING THE RECOMMENDATION SET AGAINST THE SEEN-CATEGORY
178100*    TABLE -- AT MOST FIVE CROPS, SO FIVE SLOTS ARE PLENTY.
178200 6300-MARKET-RISK.
178300
178400     MOVE SPACE TO WK-RK-CAT-SEEN(1) WK-RK-CAT-SEEN(2)
178500                   WK-RK-CAT-SEEN(3) WK-RK-CAT-SEEN(4)
178600                   WK-RK-CAT-SEEN(5)
178700     MOVE 0 TO WK-RK-CATEGORY-CNT
178800     MOVE .35 TO WK-CD-SOIL-MULT
178900
179000     PERFORM 6305-CHECK-ONE-CROP THRU 6305-EXIT
179100             VARYING RC-IDX FROM 1 BY 1
179200             UNTIL RC-IDX > WK-RECO-COUNT
179300
179400     IF WK-RK-CATEGORY-CNT > 3
179500         COMPUTE WK-CD-SOIL-MULT ROUNDED = WK-CD-SOIL-MULT * .8
179600     END-IF
179700     IF WK-RK-CATEGORY-CNT = 1
179800         COMPUTE WK-CD-SOIL-MULT ROUNDED = WK-CD-SOIL-MULT * 1.2
179900     END-IF
180000     IF PR-DEBT-TO-INCOME > .5
180100         COMPUTE WK-CD-SOIL-MULT ROUNDED = WK-CD-SOIL-MULT * 1.3
180200     END-IF
180300
180400     COMPUTE WK-RK-MARKET-PCT ROUNDED = WK-CD-SOIL-MULT * 100
180500
180600     IF WK-CD-SOIL-MULT < .30
180700         MOVE 'LOW   ' TO WK-RK-MARKET-LVL
180800     ELSE
180900         IF WK-CD-SOIL-MULT < .50
181000             MOVE 'MEDIUM' TO WK-RK-MARKET-LVL
181100         ELSE
181200             MOVE 'HIGH  ' TO WK-RK-MARKET-LVL
181300         END-IF
181400     END-IF
181500     .
181600 6300-EXIT.
181700     EXIT.
181800
181900 6305-CHECK-ONE-CROP.
182000
182100     MOVE 'N' TO WK-CD-SUITABLE
182200     PERFORM 6310-CHECK-ONE-SEEN THRU 6310-EXIT
182300             VARYING CS-IDX FROM 1 BY 1
182400             UNTIL CS-IDX > WK-RK-CATEGORY-CNT
182500     IF NOT WK-CD-IS-SUITABLE
182600         ADD 1 TO WK-RK-CATEGORY-CNT
182700         MOVE RC-W-CROP-CATEGORY(RC-IDX)
182800             TO WK-RK-CAT-SEEN(WK-RK-CATEGORY-CNT)
182900     END-IF
183000     .
183100 6305-EXIT.
183200     EXIT.
183300
183400 6310-CHECK-ONE-SEEN.
183500
183600     IF RC-W-CROP-CATEGORY(RC-IDX) =
183700             WK-RK-CAT-SEEN(CS-IDX)
183800         MOVE 'Y' TO WK-CD-SUITABLE
183900     END-IF
184000     .
184100 6310-EXIT.
184200     EXIT.
184300
184400*    BR-U4.5 -- WATER RISK, COVERAGE BASE BLENDED WITH THE
184500*    IRRIGATION-TYPE RISK.
184600 6400-WATER-RISK.
184700
184800     IF PR-IRRIGATION-COVERAGE < .3
184900         MOVE .6 TO WK-CD-SOIL-MULT
185000     ELSE
185100         IF PR-IRRIGATION-COVERAGE < .6
185200             MOVE .4 TO WK-CD-SOIL-MULT
185300         ELSE
185400             MOVE .25 TO WK-CD-SOIL-MULT
185500         END-IF
185600     END-IF
185700
185800     EVALUATE FM-IRRIG-TYPE
185900         WHEN 'WELL'
186000             MOVE .3 TO WK-CD-EXP-MULT
186100         WHEN 'CANAL'
186200             MOVE .2 TO WK-CD-EXP-MULT
186300         WHEN 'BOREWELL'
186400             MOVE .4 TO WK-CD-EXP-MULT
186500         WHEN 'RAINFED'
186600             MOVE .7 TO WK-CD-EXP-MULT
186700         WHEN 'MIXED'
186800             MOVE .25 TO WK-CD-EXP-MULT
186900         WHEN OTHER
187000             MOVE .4 TO WK-CD-EXP-MULT
187100     END-EVALUATE
187200
187300     COMPUTE WK-RK-WATER-PCT ROUNDED =
187400         (WK-CD-SOIL-MULT + WK-CD-EXP-MULT) / 2 * 100
187500
187600     IF (WK-CD-SOIL-MULT + WK-CD-EXP-MULT) / 2 < .30
187700         MOVE 'LOW   ' TO WK-RK-WATER-LVL
187800     ELSE
187900         IF (WK-CD-SOIL-MULT + WK-CD-EXP-MULT) / 2 < .50
188000             MOVE 'MEDIUM' TO WK-RK-WATER-LVL
188100         ELSE
188200             MOVE 'HIGH  ' TO WK-RK-WATER-LVL
188300         END-IF
188400     END-IF
188500     .
188600 6400-EXIT.
188700     EXIT.
188800
188900*    BR-U4.6 -- SOIL RISK, DAMPENED OR SHARPENED BY EXPERIENCE.
189000 6500-SOIL-RISK.
189100
189200     EVALUATE FM-SOIL-TYPE
189300         WHEN 'CLAY'
189400             MOVE .30 TO WK-CD-SOIL-MULT
189500         WHEN 'SANDY'
189600             MOVE .40 TO WK-CD-SOIL-MULT
189700         WHEN 'LOAMY'
189800             MOVE .20 TO WK-CD-SOIL-MULT
189900         WHEN 'RED'
190000             MOVE .35 TO WK-CD-SOIL-MULT
190100         WHEN 'BLACK'
190200             MOVE .25 TO WK-CD-SOIL-MULT
190300         WHEN 'ALLUVIAL'
190400             MOVE .20 TO WK-CD-SOIL-MULT
190500         WHEN OTHER
190600             MOVE .30 TO WK-CD-SOIL-MULT
190700     END-EVALUATE
190800
190900     IF FM-EXPERIENCE-YEARS > 15
191000         COMPUTE WK-CD-SOIL-MULT ROUNDED = WK-CD-SOIL-MULT * .8
191100     ELSE
191200         IF FM-EXPERIENCE-YEARS < 5
191300             COMPUTE WK-CD-SOIL-MULT ROUNDED =
191400                 WK-CD-SOIL-MULT * 1.2
191500         END-IF
191600     END-IF
191700
191800     COMPUTE WK-RK-SOIL-PCT ROUNDED = WK-CD-SOIL-MULT * 100
191900
192000     IF WK-CD-SOIL-MULT < .25
192100         MOVE 'LOW   ' TO WK-RK-SOIL-LVL
192200     ELSE
192300         IF WK-CD-SOIL-MULT < .40
192400             MOVE 'MEDIUM' TO WK-RK-SOIL-LVL
192500         ELSE
192600             MOVE 'HIGH  ' TO WK-RK-SOIL-LVL
192700         END-IF
192800     END-IF
192900     .
193000 6500-EXIT.
193100     EXIT.
193200
193300*    BR-U4.7 -- OVERALL RISK, WEIGHTED MEAN OF THE SIX CATEGORIES.
193400 6600-OVERALL-RISK.
193500
193600     COMPUTE WK-RK-OVERALL-SCORE ROUNDED =
193700         (WK-RK-DISEASE-PCT * .20 + WK-RK-PEST-PCT * .15 +
193800          WK-RK-WEATHER-PCT * .25 + WK-RK-MARKET-PCT * .20 +
193900          WK-RK-WATER-PCT * .15 + WK-RK-SOIL-PCT * .05) / 100
194000
194100     IF WK-RK-OVERALL-SCORE < .3
194200         MOVE 'LOW   ' TO WK-RK-OVERALL-LVL
194300     ELSE
194400         IF WK-RK-OVERALL-SCORE < .5
194500             MOVE 'MEDIUM' TO WK-RK-OVERALL-LVL
194600         ELSE
194700             MOVE 'HIGH  ' TO WK-RK-OVERALL-LVL
194800         END-IF
194900     END-IF
195000     .
195100 6600-EXIT.
195200     EXIT.
195300
195400*    BR-U4.8 -- ECONOMIC RISK OFF THE FARMER'S OWN BALANCE SHEET.
195500 6700-ECONOMIC-RISK.
195600
195700     COMPUTE WK-RK-DEBT-RISK ROUNDED = PR-DEBT-TO-INCOME * 2
195800     IF WK-RK-DEBT-RISK > 1
195900         MOVE 1 TO WK-RK-DEBT-RISK
196000     END-IF
196100
196200     COMPUTE WK-RK-INVEST-RISK ROUNDED =
196300         1 - (FM-INVEST-CAPACITY / FM-ANNUAL-INCOME)
196400     COMPUTE WK-RK-CASH-RISK ROUNDED =
196500         1 - (FM-SAVINGS / FM-ANNUAL-INCOME)
196600
196700     COMPUTE WK-RK-ECONOMIC-SCR ROUNDED =
196800         WK-RK-DEBT-RISK * .4 + WK-RK-INVEST-RISK * .3 +
196900         WK-RK-CASH-RISK * .3
197000
197100     IF WK-RK-ECONOMIC-SCR < .3
197200         MOVE 'LOW   ' TO WK-RK-ECONOMIC-LVL
197300     ELSE
197400         IF WK-RK-ECONOMIC-SCR < .6
197500             MOVE 'MEDIUM' TO WK-RK-ECONOMIC-LVL
197600         ELSE
197700             MOVE 'HIGH  ' TO WK-RK-ECONOMIC-LVL
197800         END-IF
197900     END-IF
198000     .
198100 6700-EXIT.
198200     EXIT.
198300
198400*    BR-U4.9 -- ENVIRONMENTAL RISK, WEATHER/WATER/SOIL BLENDED.
198500 6800-ENVIRON-RISK.
198600
198700     COMPUTE WK-RK-ENVIRON-SCR ROUNDED =
198800         (WK-RK-WEATHER-PCT / 100) * .4 +
198900         (WK-RK-WATER-PCT / 100) * .4 +
199000         (WK-RK-SOIL-PCT / 100) * .2
199100
199200     IF WK-RK-ENVIRON-SCR < .3
199300         MOVE 'LOW   ' TO WK-RK-ENVIRON-LVL
199400     ELSE
199500         IF WK-RK-ENVIRON-SCR < .5
199600             MOVE 'MEDIUM' TO WK-RK-ENVIRON-LVL
199700         ELSE
199800             MOVE 'HIGH  ' TO WK-RK-ENVIRON-LVL
199900         END-IF
200000     END-IF
200100     .
200200 6800-EXIT.
200300     EXIT.
200400
200500*    BR-U4.10 -- TOLERANCE COMPATIBILITY, THE LINE THE EXTENSION
200600*    OFFICER READS OUT TO THE FARMER AT THE END OF THE VISIT.
200700 6900-COMPATIBILITY.
200800
200900     EVALUATE TRUE
201000         WHEN FM-TOLERANCE-LOW
201100             MOVE .3 TO WK-RK-TOLER-SCORE
201200         WHEN FM-TOLERANCE-MEDIUM
201300             MOVE .5 TO WK-RK-TOLER-SCORE
201400         WHEN FM-TOLERANCE-HIGH
201500             MOVE .7 TO WK-RK-TOLER-SCORE
201600         WHEN OTHER
201700             MOVE .5 TO WK-RK-TOLER-SCORE
201800     END-EVALUATE
201900
202000     COMPUTE WK-RK-GAP ROUNDED =
202100         WK-RK-OVERALL-SCORE - WK-RK-TOLER-SCORE
202200     IF WK-RK-GAP < 0
202300         COMPUTE WK-RK-GAP ROUNDED = WK-RK-GAP * -1
202400     END-IF
202500
202600     COMPUTE WK-RK-COMPAT-PCT ROUNDED = 100 - (WK-RK-GAP * 100)
202700     IF WK-RK-COMPAT-PCT < 0
202800         MOVE 0 TO WK-RK-COMPAT-PCT
202900     END-IF
203000
203100     IF WK-RK-OVERALL-SCORE > WK-RK-TOLER-SCORE + .2
203200         MOVE 'LOWER RISK CROPS RECOMMENDED  '
203300             TO WK-RK-COMPAT-TEXT
203400     ELSE
203500         IF WK-RK-OVERALL-SCORE < WK-RK-TOLER-SCORE - .2
203600             MOVE 'HIGHER RETURN CROPS POSSIBLE  '
203700                 TO WK-RK-COMPAT-TEXT
203800         ELSE
203900             MOVE 'CURRENT PLAN SUITABLE         '
204000                 TO WK-RK-COMPAT-TEXT
204100         END-IF
204200     END-IF
204300
204400     COMPUTE WK-RK-MAX-LOSS ROUNDED = FM-SAVINGS * .3
204500     COMPUTE WK-RK-MIN-PROFIT ROUNDED = FM-ANNUAL-INCOME * .1
204600     .
204700 6900-EXIT.
204800     EXIT.
204900
205000 6950-WRITE-RISK-REC.
205100
205200     MOVE FM-FARMER-ID TO RK-FARMER-ID
205300     MOVE WK-RK-OVERALL-LVL TO RK-OVERALL-RISK-LVL
205400     MOVE WK-RK-OVERALL-SCORE TO RK-OVERALL-RISK-SCORE
205500     MOVE WK-RK-DISEASE-PCT TO RK-DISEASE-PROB-PCT
205600     MOVE WK-RK-DISEASE-LVL TO RK-DISEASE-LVL
205700     MOVE WK-RK-PEST-PCT TO RK-PEST-PROB-PCT
205800     MOVE WK-RK-PEST-LVL TO RK-PEST-LVL
205900     MOVE WK-RK-WEATHER-PCT TO RK-WEATHER-PROB-PCT
206000     MOVE WK-RK-WEATHER-LVL TO RK-WEATHER-LVL
206100     MOVE WK-RK-MARKET-PCT TO RK-MARKET-PROB-PCT
206200     MOVE WK-RK-MARKET-LVL TO RK-MARKET-LVL
206300     MOVE WK-RK-WATER-PCT TO RK-WATER-PROB-PCT
206400     MOVE WK-RK-WATER-LVL TO RK-WATER-LVL
206500     MOVE WK-RK-SOIL-PCT TO RK-SOIL-PROB-PCT
206600     MOVE WK-RK-SOIL-LVL TO RK-SOIL-LVL
206700     MOVE WK-RK-ECONOMIC-SCR TO RK-ECONOMIC-SCORE
206800     MOVE WK-RK-ECONOMIC-LVL TO RK-ECONOMIC-LVL
206900     MOVE WK-RK-ENVIRON-SCR TO RK-ENVIRON-SCORE
207000     MOVE WK-RK-ENVIRON-LVL TO RK-ENVIRON-LVL
207100     MOVE WK-RK-COMPAT-PCT TO RK-COMPAT-SCORE-PCT
207200     MOVE WK-RK-COMPAT-TEXT TO RK-COMPAT-TEXT
207300     MOVE WK-RK-MAX-LOSS TO RK-MAX-LOSS-TOLER
207400     MOVE WK-RK-MIN-PROFIT TO RK-MIN-PROFIT-TGT
207500     WRITE RISK-REC
207600     .
207700 6950-EXIT.
207800     EXIT.
207900*===============================================================*
208000*    SECTION 7000 -- THE FARMER REPORT.  ONE FARMER BLOCK PER
208100*    FARMER-REC READ: THE FARMER LINE, THE CROP DETAIL (OR THE
208200*    NO-SUITABLE-CROPS LINE), THE FINANCIAL SUMMARY LINE AND THE
208300*    RISK SUMMARY LINE.  WIDENED TO 132 COLUMNS 23/01/1996
208400*    (REQ 0742) SO ALL FOUR COULD RIDE TOGETHER.
208500 7000-PRINT-FARMER.
208600
208700     MOVE FM-FARMER-ID TO AF-FARMER-ID
208800     MOVE FM-FARMER-NAME TO AF-FARMER-NAME
208900     MOVE FM-STATE TO AF-STATE
209000     MOVE PR-REGION TO AF-REGION
209100     MOVE FM-TOTAL-ACRES TO AF-ACRES
209200     MOVE ARTICLE-FARMER TO RP-LINE
209300     WRITE RP-LINE
209400
209500     IF WK-RECO-COUNT = 0
209600         GO TO 7000-NO-CROPS
209700     END-IF
209800
209900     MOVE ARTICLE-CROP-HDR TO RP-LINE
210000     WRITE RP-LINE
210100     PERFORM 7100-PRINT-CROP-LINE THRU 7100-EXIT
210200             VARYING RC-IDX FROM 1 BY 1
210300             UNTIL RC-IDX > WK-RECO-COUNT
210400     GO TO 7000-SUMMARY.
210500
210600 7000-NO-CROPS.
210700     MOVE ARTICLE-NO-CROPS TO RP-LINE
210800     WRITE RP-LINE.
210900
211000 7000-SUMMARY.
211100     MOVE WK-FP-TOTAL-INVEST TO AL-INVESTMENT
211200     MOVE WK-FP-TOTAL-REVENUE TO AL-REVENUE
211300     MOVE WK-FP-NET-PROFIT TO AL-PROFIT
211400     MOVE WK-FP-ROI-PCT TO AL-ROI
211500     MOVE WK-FP-MARGIN-PCT TO AL-MARGIN
211600     MOVE WK-FP-FIN-HEALTH TO AL-FIN-HEALTH
211700     MOVE ARTICLE-FIN-LINE TO RP-LINE
211800     WRITE RP-LINE
211900
212000     MOVE WK-RK-OVERALL-LVL TO AR-OVERALL-LVL
212100     MOVE WK-RK-OVERALL-SCORE TO AR-OVERALL-SCORE
212200     MOVE WK-RK-COMPAT-PCT TO AR-COMPAT-PCT
212300     MOVE ARTICLE-RISK-LINE TO RP-LINE
212400     WRITE RP-LINE
212500
212600     MOVE ARTICLE-LIGNE TO RP-LINE
212700     WRITE RP-LINE
212800     .
212900 7000-EXIT.
213000     EXIT.
213100
213200 7100-PRINT-CROP-LINE.
213300
213400     MOVE RC-W-CROP-NAME(RC-IDX) TO AC-CROP-NAME
213500     MOVE RC-W-CROP-CATEGORY(RC-IDX) TO AC-CATEGORY
213600     MOVE RC-W-ADJ-YIELD(RC-IDX) TO AC-YIELD
213700     MOVE RC-W-INVESTMENT(RC-IDX) TO AC-INVESTMENT
213800     MOVE RC-W-REVENUE(RC-IDX) TO AC-REVENUE
213900     MOVE RC-W-PROFIT(RC-IDX) TO AC-NET-PROFIT
214000     MOVE RC-W-ROI(RC-IDX) TO AC-ROI
214100     MOVE RC-W-RISK-LVL(RC-IDX) TO AC-RISK-LVL
214200     MOVE ARTICLE-CROP-LINE TO RP-LINE
214300     WRITE RP-LINE
214400     .
214500 7100-EXIT.
214600     EXIT.
214700
214800*===============================================================*
214900*    SECTION 8000 -- BATCH CONTROL TOTALS.  ADDED 14/11/1997
215000*    (REQ 7040) SO THE DATA CENTRE OPERATOR COULD BALANCE THE
215100*    RUN WITHOUT COUNTING REPORT PAGES BY HAND.
215200 8000-PRINT-BATCH-TOTALS.
215300
215400     MOVE ARTICLE-TOTALS-TITLE TO RP-LINE
215500     WRITE RP-LINE
215600
215700     MOVE 'FARMERS READ' TO AT-LABEL
215800     MOVE WSS-FARMERS-READ TO AT-VALUE
215900     MOVE ARTICLE-TOTALS-LINE TO RP-LINE
216000     WRITE RP-LINE
216100
216200     MOVE 'FARMERS WITH RECOMMENDATIONS' TO AT-LABEL
216300     MOVE WSS-FARMERS-W-RECS TO AT-VALUE
216400     MOVE ARTICLE-TOTALS-LINE TO RP-LINE
216500     WRITE RP-LINE
216600
216700     MOVE 'TOTAL CROP RECOMMENDATIONS' TO AT-LABEL
216800     MOVE WSS-TOTAL-RECS TO AT-VALUE
216900     MOVE ARTICLE-TOTALS-LINE TO RP-LINE
217000     WRITE RP-LINE
217100
217200     MOVE 'GRAND TOTAL INVESTMENT' TO AT-LABEL
217300     MOVE WSS-GRAND-INVEST TO AT-VALUE
217400     MOVE ARTICLE-TOTALS-LINE TO RP-LINE
217500     WRITE RP-LINE
217600
217700     MOVE 'GRAND TOTAL NET PROFIT' TO AT-LABEL
217800     MOVE WSS-GRAND-PROFIT TO AT-VALUE
217900     MOVE ARTICLE-TOTALS-LINE TO RP-LINE
218000     WRITE RP-LINE
218100     .
218200 8000-EXIT.
218300     EXIT.
218400
218500*===============================================================*
218600 9000-TERMINATE.
218700
218800     CLOSE FARMER-FILE RECO-FILE FINSUM-FILE RISK-FILE
218900           REPORT-FILE
219000     STOP RUN
219100     .
219200 9000-EXIT.
219300     EXIT.
