000100******************************************************************
000200* Author:        R. Kelkar
000300* Date:          14/09/1992
000400* Purpose:       Advisory question classification batch
000500* Tectonics: cobc
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID. 2-QUERIES.
000900 AUTHOR. R KELKAR.
001000 INSTALLATION. KRISHI VIKAS DATA CENTRE.
001100 DATE-WRITTEN. 14/09/1992.
001200 DATE-COMPILED.
001300 SECURITY. UNCLASSIFIED - AGRICULTURE EXTENSION USE ONLY.
001400******************************************************************
001500*    CHANGE LOG
001600*    ----------
001700*    14/09/1992  RK   ORIGINAL PROGRAM.  READS THE ADVISORY
001800*                     QUESTION FILE, CLASSIFIES EACH QUESTION BY
001900*                     CROP AND TOPIC, WRITES ONE CANNED ANSWER
002000*                     PER QUESTION (REQ 5701).
002100*    18/12/1998  RK   Y2K REVIEW -- ALL DATE FIELDS IN THIS
002200*                     PROGRAM ARE OPERATOR-ENTERED QUERY IDS,
002300*                     NOT CALENDAR DATES; NO CENTURY WINDOW
002400*                     CHANGES REQUIRED (REQ 5920).
002500*    09/09/2005  RK   TOPIC DETECTION REWRITTEN AGAINST THE
002600*                     EIGHT-TOPIC KEYWORD TABLE INSTEAD OF A
002700*                     NESTED IF CHAIN (REQ 5834).
002800*    14/03/2007  RK   RESPONSE WORDING SPLIT OUT INTO ITS OWN
002900*                     KNOWLEDGE-BASE COPYBOOK, CBADVTX, SO THE
003000*                     EXTENSION OFFICE COULD REVISE THE ANSWER
003100*                     TEXT WITHOUT TOUCHING THE KEYWORD LISTS
003200*                     (REQ 5701).
003300*    11/08/2009  RK   ADVISORY PASS NOW APPENDS A QUERY-COUNT-BY-
003400*                     INTENT BLOCK TO THE FARMER REPORT SO THE
003500*                     EXTENSION OFFICE CAN SEE BOTH RUNS ON ONE
003600*                     LISTING (REQ 6640).
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400
004500     SELECT QUERY-FILE ASSIGN TO "QUERIES.DAT"
004600         ORGANIZATION LINE SEQUENTIAL.
004700
004800     SELECT ADVICE-FILE ASSIGN TO "ADVICE.DAT"
004900         ORGANIZATION LINE SEQUENTIAL.
005000
005100     SELECT REPORT-FILE ASSIGN TO "CROPRPT.TXT"
005200         ORGANIZATION LINE SEQUENTIAL.
005300
005400******************************************************************
005500 DATA DIVISION.
005600 FILE SECTION.
005700
005800 FD  QUERY-FILE.
005900 COPY CBQUERY.
006000
006100 FD  ADVICE-FILE.
006200 COPY CBADVCE.
006300
006400 FD  REPORT-FILE.
006500 01  RP-LINE                  PIC X(132).
006600
006700******************************************************************
006800 WORKING-STORAGE SECTION.
006900
007000 COPY CBADVKB.
007100 COPY CBADVTX.
007200
007300 01  EOF-MANAGER.
007400     05  FIN-ENREG-QUERY      PIC X(01) VALUE SPACE.
007500         88  FF-QUERY             VALUE HIGH-VALUE.
007600
007700 01  WSS-DATA.
007800     05  WSS-QUERIES-READ     PIC 9(05) COMP.
007900
008000*    ONE QUESTION'S WORKING CLASSIFICATION -- BR-U5.1 THROUGH
008100*    BR-U5.4.  WK-INTENT-TYPE CARRIES THE SAME FOUR VALUES AS
008200*    AD-INTENT-TYPE IN CBADVCE SO THE 88-LEVELS LINE UP.
008300 01  WK-QUESTION.
008400     05  WK-QY-TEXT-LC        PIC X(80).
008500     05  WK-CROP-FOUND        PIC X(01) VALUE 'N'.
008600         88  WK-CROP-IS-FOUND     VALUE 'Y'.
008700     05  WK-CROP-KEY          PIC X(10).
008800     05  WK-TOPIC-FOUND       PIC X(01) VALUE 'N'.
008900         88  WK-TOPIC-IS-FOUND    VALUE 'Y'.
009000     05  WK-TOPIC-KEY         PIC X(10).
009100     05  WK-KW-MATCHED        PIC X(01).
009200         88  WK-KW-IS-MATCHED     VALUE 'Y'.
009300     05  WK-TBL-FOUND         PIC X(01).
009400         88  WK-TBL-IS-FOUND      VALUE 'Y'.
009500     05  WK-INTENT-TYPE       PIC X(15).
009600         88  WK-INTENT-SPECIFIC   VALUE 'SPECIFIC       '.
009700         88  WK-INTENT-CROP-GEN   VALUE 'CROP-GENERAL   '.
009800         88  WK-INTENT-TOPIC-GEN  VALUE 'TOPIC-GENERAL  '.
009900         88  WK-INTENT-GENERAL    VALUE 'GENERAL        '.
010000     05  WK-CONFIDENCE        PIC 9V99.
010100     05  WK-RESPONSE-TEXT     PIC X(160).
010200     05  WK-TRIMMED-KW        PIC X(10).
010300     05  WK-KW-LEN            PIC 9(02) COMP.
010400     05  WK-SUB-CNT           PIC 9(03) COMP.
010500     05  WK-CROP-TEXT         PIC X(100).
010600
010700*    SUBSCRIPTS FOR THE KEYWORD SEARCHES -- CK-IDX/TP-IDX ARE
010800*    DECLARED ON THE OCCURS CLAUSES IN CBADVKB; KW-IDX WALKS THE
010900*    FIVE KEYWORDS WITHIN ONE TOPIC ENTRY.
011000 01  WK-SUBS.
011100     05  KW-IDX               PIC 9(02) COMP.
011200
011300*    COUNT OF QUERIES CLASSIFIED INTO EACH INTENT TYPE -- BR-U5,
011400*    "AT END, WRITE COUNT OF QUERIES BY INTENT TYPE".  THE
011500*    REDEFINES GIVES 8000-PRINT-SUMMARY A TABLE TO WALK INSTEAD
011600*    OF FOUR SEPARATE MOVE/WRITE PAIRS.
011700 01  WK-INTENT-TOTALS.
011800     05  WK-IT-SPECIFIC       PIC 9(05) COMP.
011900     05  WK-IT-CROP-GEN       PIC 9(05) COMP.
012000     05  WK-IT-TOPIC-GEN      PIC 9(05) COMP.
012100     05  WK-IT-GENERAL        PIC 9(05) COMP.
012200 01  WK-INTENT-TOTALS-TBL REDEFINES WK-INTENT-TOTALS.
012300     05  WK-IT-COUNT OCCURS 4 TIMES INDEXED BY IT-IDX
012400                          PIC 9(05) COMP.
012500
012600*    THE SUMMARY BLOCK THIS PASS APPENDS TO THE FARMER REPORT --
012700*    SAME 132-COLUMN LAYOUT AS 1-FARMERS' AFFICHAGE GROUP, ADDED
012800*    11/08/2009 (REQ 6640).
012900 01  AFFICHAGE.
013000     05  ARTICLE-SUM-TITLE PIC X(132)
013100         VALUE '     ADVISORY QUERY SUMMARY'.
013200
013300     05  ARTICLE-SUM-LINE.
013400         10  AS-LABEL         PIC X(30).
013500         10  AS-VALUE         PIC Z(4)9.
013600         10  FILLER PIC X(97) VALUE SPACES.
013700
013800******************************************************************
013900 PROCEDURE DIVISION.
014000 MAIN-PROCEDURE.
014100
014200     PERFORM 1000-INITIALIZE THRU 1000-EXIT
014300
014400     PERFORM 1900-READ-QUERY THRU 1900-EXIT
014500
014600     PERFORM 2000-PROCESS-QUERIES THRU 2000-EXIT
014700             UNTIL FF-QUERY
014800
014900     PERFORM 8000-PRINT-SUMMARY THRU 8000-EXIT
015000     PERFORM 9000-TERMINATE THRU 9000-EXIT
015100     .
015200
015300*===============================================================*
015400 1000-INITIALIZE.
015500
015600     OPEN INPUT QUERY-FILE
015700     OPEN OUTPUT ADVICE-FILE
015800
015900     PERFORM 1100-LOAD-KEYWORD-TABLES THRU 1100-EXIT
016000     PERFORM 1150-LOAD-RESPONSE-TABLES THRU 1150-EXIT
016100
016200     MOVE ZERO TO WSS-QUERIES-READ
016300     MOVE ZERO TO WK-INTENT-TOTALS
016400     .
016500 1000-EXIT.
016600     EXIT.
016700
016800*===============================================================*
016900*    PRIMING READ FOR THE QUERY FILE -- SAME SHAPE AS 1-FARMERS'
017000*    1900-READ-FARMER.  CALLED ONCE BEFORE THE LOOP AND ONCE MORE
017100*    AT THE END OF EVERY QUESTION PROCESSED.
017200 1900-READ-QUERY.
017300
017400     READ QUERY-FILE
017500         AT END
017600             SET FF-QUERY TO TRUE
017700     END-READ
017800     .
017900 1900-EXIT.
018000     EXIT.
018100
018200*===============================================================*
018300*    THE TEN-KEYWORD CROP LIST AND THE EIGHT-TOPIC KEYWORD TABLE
018400*    -- CBADVKB.  KEPT IN CROP-DETECTION ORDER (BR-U5.1) AND
018500*    TOPIC-DETECTION ORDER (BR-U5.2) SO THE "FIRST MATCH WINS"
018600*    RULE FALLS OUT OF THE SUBSCRIPT WALK, NOT A SEPARATE TEST.
018700 1100-LOAD-KEYWORD-TABLES.
018800
018900     MOVE 'WHEAT     ' TO WS-CROP-KEYWORD(1)
019000     MOVE 'RICE      ' TO WS-CROP-KEYWORD(2)
019100     MOVE 'MAIZE     ' TO WS-CROP-KEYWORD(3)
019200     MOVE 'COTTON    ' TO WS-CROP-KEYWORD(4)
019300     MOVE 'SUGARCANE ' TO WS-CROP-KEYWORD(5)
019400     MOVE 'PULSES    ' TO WS-CROP-KEYWORD(6)
019500     MOVE 'VEGETABLES' TO WS-CROP-KEYWORD(7)
019600     MOVE 'TOMATO    ' TO WS-CROP-KEYWORD(8)
019700     MOVE 'ONION     ' TO WS-CROP-KEYWORD(9)
019800     MOVE 'POTATO    ' TO WS-CROP-KEYWORD(10)
019900
020000     MOVE 'SPACING   ' TO TP-TOPIC-KEY(1)
020100     MOVE 'SPACING   ' TO TP-KEYWORD(1 1)
020200     MOVE 'GAP       ' TO TP-KEYWORD(1 2)
020300     MOVE 'DISTANCE  ' TO TP-KEYWORD(1 3)
020400     MOVE 'ROW       ' TO TP-KEYWORD(1 4)
020500     MOVE 'PLANT     ' TO TP-KEYWORD(1 5)
020600
020700     MOVE 'FERTILIZER' TO TP-TOPIC-KEY(2)
020800     MOVE 'FERTILIZER' TO TP-KEYWORD(2 1)
020900     MOVE 'NPK       ' TO TP-KEYWORD(2 2)
021000     MOVE 'UREA      ' TO TP-KEYWORD(2 3)
021100     MOVE 'MANURE    ' TO TP-KEYWORD(2 4)
021200     MOVE 'NUTRIENT  ' TO TP-KEYWORD(2 5)
021300
021400     MOVE 'IRRIGATION' TO TP-TOPIC-KEY(3)
021500     MOVE 'IRRIGATION' TO TP-KEYWORD(3 1)
021600     MOVE 'WATER     ' TO TP-KEYWORD(3 2)
021700     MOVE 'DRIP      ' TO TP-KEYWORD(3 3)
021800     MOVE 'SPRINKLER ' TO TP-KEYWORD(3 4)
021900     MOVE SPACES       TO TP-KEYWORD(3 5)
022000
022100     MOVE 'PEST      ' TO TP-TOPIC-KEY(4)
022200     MOVE 'PEST      ' TO TP-KEYWORD(4 1)
022300     MOVE 'INSECT    ' TO TP-KEYWORD(4 2)
022400     MOVE 'DISEASE   ' TO TP-KEYWORD(4 3)
022500     MOVE 'FUNGUS    ' TO TP-KEYWORD(4 4)
022600     MOVE 'WEED      ' TO TP-KEYWORD(4 5)
022700
022800     MOVE 'SOIL      ' TO TP-TOPIC-KEY(5)
022900     MOVE 'SOIL      ' TO TP-KEYWORD(5 1)
023000     MOVE 'PH        ' TO TP-KEYWORD(5 2)
023100     MOVE 'ORGANIC   ' TO TP-KEYWORD(5 3)
023200     MOVE 'EROSION   ' TO TP-KEYWORD(5 4)
023300     MOVE SPACES       TO TP-KEYWORD(5 5)
023400
023500     MOVE 'WEATHER   ' TO TP-TOPIC-KEY(6)
023600     MOVE 'WEATHER   ' TO TP-KEYWORD(6 1)
023700     MOVE 'DROUGHT   ' TO TP-KEYWORD(6 2)
023800     MOVE 'RAIN      ' TO TP-KEYWORD(6 3)
023900     MOVE 'FROST     ' TO TP-KEYWORD(6 4)
024000     MOVE 'HEAT      ' TO TP-KEYWORD(6 5)
024100
024200     MOVE 'MARKET    ' TO TP-TOPIC-KEY(7)
024300     MOVE 'MARKET    ' TO TP-KEYWORD(7 1)
024400     MOVE 'PRICE     ' TO TP-KEYWORD(7 2)
024500     MOVE 'SELL      ' TO TP-KEYWORD(7 3)
024600     MOVE 'PROFIT    ' TO TP-KEYWORD(7 4)
024700     MOVE 'INCOME    ' TO TP-KEYWORD(7 5)
024800
024900     MOVE 'SCHEME    ' TO TP-TOPIC-KEY(8)
025000     MOVE 'SCHEME    ' TO TP-KEYWORD(8 1)
025100     MOVE 'GOVERNMENT' TO TP-KEYWORD(8 2)
025200     MOVE 'SUBSIDY   ' TO TP-KEYWORD(8 3)
025300     MOVE 'INSURANCE ' TO TP-KEYWORD(8 4)
025400     MOVE 'LOAN      ' TO TP-KEYWORD(8 5)
025500     .
025600 1100-EXIT.
025700     EXIT.
025800
025900*===============================================================*
026000*    THE RESPONSE-TEXT TABLES -- CBADVTX.  PER-CROP LINES FOR
026100*    SPACING/IRRIGATION/MARKET (BR-U5.4), PER-CROP SUMMARY LINES,
026200*    AND PER-TOPIC SUMMARY LINES, IN THE SAME ORDER AS THE
026300*    TOPIC-KEYWORD TABLE ABOVE.
026400 1150-LOAD-RESPONSE-TABLES.
026500
026600     MOVE 'WHEAT     ' TO SP-CROP-KEY(1)
026700     MOVE 'ROW 20-25 CM, PLANT 5-7 CM' TO SP-TEXT(1)
026800     MOVE 'RICE      ' TO SP-CROP-KEY(2)
026900     MOVE 'ROW 20-25 CM, PLANT 15-20 CM' TO SP-TEXT(2)
027000     MOVE 'MAIZE     ' TO SP-CROP-KEY(3)
027100     MOVE 'ROW 60-75 CM, PLANT 20-25 CM' TO SP-TEXT(3)
027200     MOVE 'COTTON    ' TO SP-CROP-KEY(4)
027300     MOVE 'ROW 90-120 CM, PLANT 30-45 CM' TO SP-TEXT(4)
027400     MOVE 'PULSES    ' TO SP-CROP-KEY(5)
027500     MOVE 'ROW 30-45 CM, PLANT 10-15 CM' TO SP-TEXT(5)
027600     MOVE 'VEGETABLES' TO SP-CROP-KEY(6)
027700     MOVE 'VARIES BY CROP -- SEE THE EXTENSION LEAFLET' TO
027800             SP-TEXT(6)
027900
028000     MOVE 'WHEAT     ' TO IR-CROP-KEY(1)
028100     MOVE 'CRITICAL AT CROWN ROOT, TILLERING, FLOWERING' TO
028200             IR-TEXT(1)
028300     MOVE 'RICE      ' TO IR-CROP-KEY(2)
028400     MOVE 'HOLD 5-7 CM STANDING WATER IN THE VEG PHASE' TO
028500             IR-TEXT(2)
028600     MOVE 'MAIZE     ' TO IR-CROP-KEY(3)
028700     MOVE 'EVERY 7-10 DAYS, CRITICAL AT TASSELING' TO IR-TEXT(3)
028800     MOVE 'COTTON    ' TO IR-CROP-KEY(4)
028900     MOVE 'EVERY 10-15 DAYS, AVOID WATERLOGGING' TO IR-TEXT(4)
029000
029100     MOVE 'WHEAT     ' TO MK-CROP-KEY(1)
029200     MOVE 'BEST SOLD MARCH-APRIL WHEN PRICES PEAK' TO MK-TEXT(1)
029300     MOVE 'RICE      ' TO MK-CROP-KEY(2)
029400     MOVE 'SELL OCTOBER-DECEMBER FOR BETTER PRICES' TO
029500             MK-TEXT(2)
029600     MOVE 'VEGETABLES' TO MK-CROP-KEY(3)
029700     MOVE 'AVOID GLUT PERIODS, TARGET OFF-SEASON MANDIS' TO
029800             MK-TEXT(3)
029900     MOVE 'PULSES    ' TO MK-CROP-KEY(4)
030000     MOVE 'STORE AND SELL IN THE LEAN PERIOD FOR PREMIUM' TO
030100             MK-TEXT(4)
030200
030300     MOVE 'WHEAT     ' TO CG-CROP-KEY(1)
030400     MOVE 'RABI CROP, LOAMY SOIL, SOW OCT-NOV, 3-4 T/ACRE' TO
030500             CG-TEXT(1)
030600     MOVE 'RICE      ' TO CG-CROP-KEY(2)
030700     MOVE 'KHARIF CROP, CLAY SOIL, SOW JUN-JUL, 4-5 T/ACRE' TO
030800             CG-TEXT(2)
030900     MOVE 'MAIZE     ' TO CG-CROP-KEY(3)
031000     MOVE 'KHARIF OR RABI, MODERATE WATER, 3-4 T/ACRE' TO
031100             CG-TEXT(3)
031200     MOVE 'COTTON    ' TO CG-CROP-KEY(4)
031300     MOVE 'KHARIF CROP, SOW MAY-JUN, 1.5-2 BALES/ACRE' TO
031400             CG-TEXT(4)
031500     MOVE 'PULSES    ' TO CG-CROP-KEY(5)
031600     MOVE 'RABI CROP, LOW WATER, GOOD FOR SOIL HEALTH' TO
031700             CG-TEXT(5)
031800     MOVE 'VEGETABLES' TO CG-CROP-KEY(6)
031900     MOVE 'YEAR-ROUND, HIGH VALUE, GOOD FOR SMALL PLOTS' TO
032000             CG-TEXT(6)
032100
032200     MOVE 'SPACING   ' TO TG-TOPIC-KEY(1)
032300     MOVE 'PROPER SPACING GIVES SUNLIGHT, AIR, NUTRIENTS' TO
032400             TG-TEXT(1)
032500     MOVE 'FERTILIZER' TO TG-TOPIC-KEY(2)
032600     MOVE 'BASE ON A SOIL TEST -- BALANCED NPK PLUS MANURE' TO
032700             TG-TEXT(2)
032800     MOVE 'IRRIGATION' TO TG-TOPIC-KEY(3)
032900     MOVE 'MATCH WATER TO CROP STAGE -- AVOID WATERLOGGING' TO
033000             TG-TEXT(3)
033100     MOVE 'PEST      ' TO TG-TOPIC-KEY(4)
033200     MOVE 'USE IPM -- MONITOR REGULARLY, SPRAY ONLY IF NEEDED'
033300             TO TG-TEXT(4)
033400     MOVE 'SOIL      ' TO TG-TOPIC-KEY(5)
033500     MOVE 'TEST SOIL REGULARLY, ADD ORGANIC MATTER, ROTATE' TO
033600             TG-TEXT(5)
033700     MOVE 'WEATHER   ' TO TG-TOPIC-KEY(6)
033800     MOVE 'WATCH THE FORECAST, PROTECT AGAINST EXTREMES' TO
033900             TG-TEXT(6)
034000     MOVE 'MARKET    ' TO TG-TOPIC-KEY(7)
034100     MOVE 'WATCH PRICE TRENDS, AVOID GLUT, USE STORAGE' TO
034200             TG-TEXT(7)
034300     MOVE 'SCHEME    ' TO TG-TOPIC-KEY(8)
034400     MOVE 'PMFBY INSURES CROPS, PMKSY FUNDS IRRIGATION' TO
034500             TG-TEXT(8)
034600     .
034700 1150-EXIT.
034800     EXIT.
034900
035000*===============================================================*
035100*    ONE QUESTION, START TO FINISH -- CLASSIFY IT, BUILD THE
035200*    CANNED ANSWER, WRITE THE ADVICE RECORD, TALLY THE INTENT,
035300*    THEN PRIME THE NEXT READ.
035400 2000-PROCESS-QUERIES.
035500
035600     ADD 1 TO WSS-QUERIES-READ
035700
035800     PERFORM 2050-LOWERCASE-QUERY THRU 2050-EXIT
035900     PERFORM 2100-DETECT-CROP THRU 2100-EXIT
036000     PERFORM 2200-CLASSIFY-TOPIC THRU 2200-EXIT
036100     PERFORM 2300-SET-INTENT THRU 2300-EXIT
036200     PERFORM 2400-BUILD-RESPONSE THRU 2400-EXIT
036300
036400     MOVE QY-QUERY-ID TO AD-QUERY-ID
036500     MOVE WK-INTENT-TYPE TO AD-INTENT-TYPE
036600     MOVE WK-CROP-KEY TO AD-CROP-KEY
036700     MOVE WK-TOPIC-KEY TO AD-TOPIC-KEY
036800     MOVE WK-CONFIDENCE TO AD-CONFIDENCE
036900     MOVE WK-RESPONSE-TEXT TO AD-RESPONSE-TEXT
037000     WRITE ADVICE-REC
037100
037200     EVALUATE TRUE
037300         WHEN AD-INTENT-SPECIFIC
037400             ADD 1 TO WK-IT-SPECIFIC
037500         WHEN AD-INTENT-CROP-GEN
037600             ADD 1 TO WK-IT-CROP-GEN
037700         WHEN AD-INTENT-TOPIC-GEN
037800             ADD 1 TO WK-IT-TOPIC-GEN
037900         WHEN OTHER
038000             ADD 1 TO WK-IT-GENERAL
038100     END-EVALUATE
038200
038300     PERFORM 1900-READ-QUERY THRU 1900-EXIT
038400     .
038500 2000-EXIT.
038600     EXIT.
038700
038800*===============================================================*
038900*    LOWER-CASE A WORKING COPY OF THE QUESTION TEXT SO THE
039000*    KEYWORD SEARCH IS CASE-BLIND (BR-U5.1) WITHOUT AN INTRINSIC
039100*    FUNCTION -- A STRAIGHT INSPECT CONVERTING DOES THE JOB.
039200 2050-LOWERCASE-QUERY.
039300
039400     MOVE QY-QUERY-TEXT TO WK-QY-TEXT-LC
039500     INSPECT WK-QY-TEXT-LC CONVERTING
039600         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
039700         'abcdefghijklmnopqrstuvwxyz'
039800     .
039900 2050-EXIT.
040000     EXIT.
040100
040200*===============================================================*
040300*    BR-U5.1 CROP DETECTION -- FIRST KEYWORD OF THE TEN, IN
040400*    TABLE ORDER, THAT OCCURS ANYWHERE IN THE QUESTION TEXT.
040500 2100-DETECT-CROP.
040600
040700     MOVE SPACES TO WK-CROP-KEY
040800     MOVE 'N' TO WK-CROP-FOUND
040900
041000     PERFORM 2110-TEST-ONE-CROP THRU 2110-EXIT
041100             VARYING CK-IDX FROM 1 BY 1
041200             UNTIL CK-IDX > 10 OR WK-CROP-IS-FOUND
041300     .
041400 2100-EXIT.
041500     EXIT.
041600
041700 2110-TEST-ONE-CROP.
041800
041900     MOVE SPACES TO WK-TRIMMED-KW
042000     MOVE 0 TO WK-KW-LEN
042100     UNSTRING WS-CROP-KEYWORD(CK-IDX) DELIMITED BY SPACE
042200         INTO WK-TRIMMED-KW COUNT IN WK-KW-LEN
042300
042400     MOVE 0 TO WK-SUB-CNT
042500     INSPECT WK-QY-TEXT-LC TALLYING WK-SUB-CNT
042600         FOR ALL WK-TRIMMED-KW(1:WK-KW-LEN)
042700
042800     IF WK-SUB-CNT > 0
042900         SET WK-CROP-IS-FOUND TO TRUE
043000         MOVE WS-CROP-KEYWORD(CK-IDX) TO WK-CROP-KEY
043100     END-IF
043200     .
043300 2110-EXIT.
043400     EXIT.
043500
043600*===============================================================*
043700*    BR-U5.2 TOPIC DETECTION -- FIRST TOPIC OF THE EIGHT, IN
043800*    TABLE ORDER, WITH ANY ONE OF ITS FIVE KEYWORDS PRESENT.
043900 2200-CLASSIFY-TOPIC.
044000
044100     MOVE SPACES TO WK-TOPIC-KEY
044200     MOVE 'N' TO WK-TOPIC-FOUND
044300
044400     PERFORM 2210-TEST-ONE-TOPIC THRU 2210-EXIT
044500             VARYING TP-IDX FROM 1 BY 1
044600             UNTIL TP-IDX > 8 OR WK-TOPIC-IS-FOUND
044700     .
044800 2200-EXIT.
044900     EXIT.
045000
045100 2210-TEST-ONE-TOPIC.
045200
045300     MOVE 'N' TO WK-KW-MATCHED
045400
045500     PERFORM 2215-TEST-ONE-KEYWORD THRU 2215-EXIT
045600             VARYING KW-IDX FROM 1 BY 1
045700             UNTIL KW-IDX > 5 OR WK-KW-IS-MATCHED
045800
045900     IF WK-KW-IS-MATCHED
046000         SET WK-TOPIC-IS-FOUND TO TRUE
046100         MOVE TP-TOPIC-KEY(TP-IDX) TO WK-TOPIC-KEY
046200     END-IF
046300     .
046400 2210-EXIT.
046500     EXIT.
046600
046700 2215-TEST-ONE-KEYWORD.
046800
046900     MOVE SPACES TO WK-TRIMMED-KW
047000     MOVE 0 TO WK-KW-LEN
047100     UNSTRING TP-KEYWORD(TP-IDX KW-IDX) DELIMITED BY SPACE
047200         INTO WK-TRIMMED-KW COUNT IN WK-KW-LEN
047300
047400     IF WK-KW-LEN > 0
047500         MOVE 0 TO WK-SUB-CNT
047600         INSPECT WK-QY-TEXT-LC TALLYING WK-SUB-CNT
047700             FOR ALL WK-TRIMMED-KW(1:WK-KW-LEN)
047800         IF WK-SUB-CNT > 0
047900             SET WK-KW-IS-MATCHED TO TRUE
048000         END-IF
048100     END-IF
048200     .
048300 2215-EXIT.
048400     EXIT.
048500
048600*===============================================================*
048700*    BR-U5.3 INTENT TYPE AND CONFIDENCE.
048800 2300-SET-INTENT.
048900
049000     EVALUATE TRUE
049100         WHEN WK-CROP-IS-FOUND AND WK-TOPIC-IS-FOUND
049200             SET WK-INTENT-SPECIFIC TO TRUE
049300             COMPUTE WK-CONFIDENCE ROUNDED = .30 + .40 + .30
049400         WHEN WK-CROP-IS-FOUND
049500             SET WK-INTENT-CROP-GEN TO TRUE
049600             COMPUTE WK-CONFIDENCE ROUNDED = .30 + .20
049700         WHEN WK-TOPIC-IS-FOUND
049800             SET WK-INTENT-TOPIC-GEN TO TRUE
049900             COMPUTE WK-CONFIDENCE ROUNDED = .40 + .20
050000         WHEN OTHER
050100             SET WK-INTENT-GENERAL TO TRUE
050200             MOVE 0 TO WK-CONFIDENCE
050300     END-EVALUATE
050400     .
050500 2300-EXIT.
050600     EXIT.
050700
050800*===============================================================*
050900*    BR-U5.4 RESPONSE SELECTION.
051000 2400-BUILD-RESPONSE.
051100
051200     EVALUATE TRUE
051300         WHEN WK-INTENT-SPECIFIC
051400             PERFORM 2410-SPECIFIC-RESPONSE THRU 2410-EXIT
051500         WHEN WK-INTENT-CROP-GEN
051600             PERFORM 2500-CROP-GENERAL-RESPONSE THRU 2500-EXIT
051700         WHEN WK-INTENT-TOPIC-GEN
051800             PERFORM 2600-TOPIC-GENERAL-RESPONSE THRU 2600-EXIT
051900         WHEN OTHER
052000             PERFORM 2700-GENERAL-RESPONSE THRU 2700-EXIT
052100     END-EVALUATE
052200     .
052300 2400-EXIT.
052400     EXIT.
052500
052600*===============================================================*
052700*    SPECIFIC -- CROP AND TOPIC BOTH KNOWN.  SPACING, IRRIGATION
052800*    AND MARKET PULL A PER-CROP LINE FROM CBADVTX (DEFAULT LINE
052900*    IF THE CROP HAS NO ENTRY); FERTILIZER BRANCHES ON WHETHER
053000*    THE CROP IS ONE OF THE THREE MAIN CEREALS; PEST, SOIL AND
053100*    WEATHER USE A GENERIC PER-CROP TEMPLATE.
053200 2410-SPECIFIC-RESPONSE.
053300
053400     EVALUATE WK-TOPIC-KEY
053500         WHEN 'SPACING'
053600             PERFORM 2411-SPACING-RESPONSE THRU 2411-EXIT
053700         WHEN 'FERTILIZER'
053800             PERFORM 2413-FERTILIZER-RESPONSE THRU 2413-EXIT
053900         WHEN 'IRRIGATION'
054000             PERFORM 2414-IRRIGATION-RESPONSE THRU 2414-EXIT
054100         WHEN 'PEST'
054200             PERFORM 2416-PEST-RESPONSE THRU 2416-EXIT
054300         WHEN 'SOIL'
054400             PERFORM 2417-SOIL-RESPONSE THRU 2417-EXIT
054500         WHEN 'WEATHER'
054600             PERFORM 2418-WEATHER-RESPONSE THRU 2418-EXIT
054700         WHEN 'MARKET'
054800             PERFORM 2419-MARKET-RESPONSE THRU 2419-EXIT
054900         WHEN 'SCHEME'
055000             PERFORM 2422-SCHEME-RESPONSE THRU 2422-EXIT
055100     END-EVALUATE
055200     .
055300 2410-EXIT.
055400     EXIT.
055500
055600 2411-SPACING-RESPONSE.
055700
055800     MOVE WS-SPACING-DEFAULT TO WK-CROP-TEXT
055900     MOVE 'N' TO WK-TBL-FOUND
056000     PERFORM 2412-FIND-SPACING-TEXT THRU 2412-EXIT
056100             VARYING SP-IDX FROM 1 BY 1
056200             UNTIL SP-IDX > 6 OR WK-TBL-IS-FOUND
056300
056400     MOVE SPACES TO WK-RESPONSE-TEXT
056500     STRING 'FOR ' DELIMITED BY SIZE
056600            WK-CROP-KEY DELIMITED BY SPACE
056700            ' SPACING -- ' DELIMITED BY SIZE
056800            WK-CROP-TEXT DELIMITED BY SPACE
056900            INTO WK-RESPONSE-TEXT
057000     .
057100 2411-EXIT.
057200     EXIT.
057300
057400 2412-FIND-SPACING-TEXT.
057500
057600     IF SP-CROP-KEY(SP-IDX) = WK-CROP-KEY
057700         SET WK-TBL-IS-FOUND TO TRUE
057800         MOVE SP-TEXT(SP-IDX) TO WK-CROP-TEXT
057900     END-IF
058000     .
058100 2412-EXIT.
058200     EXIT.
058300
058400 2413-FERTILIZER-RESPONSE.
058500
058600     MOVE SPACES TO WK-RESPONSE-TEXT
058700     IF WK-CROP-KEY = 'WHEAT' OR 'RICE' OR 'MAIZE'
058800         STRING 'FOR ' DELIMITED BY SIZE
058900                WK-CROP-KEY DELIMITED BY SPACE
059000                ' -- NPK 10:26:26 AT SOWING, UREA IN 2-3'
059100                    DELIMITED BY SIZE
059200                ' SPLITS, PLUS FARMYARD MANURE' DELIMITED BY SIZE
059300                INTO WK-RESPONSE-TEXT
059400     ELSE
059500         STRING 'FOR ' DELIMITED BY SIZE
059600                WK-CROP-KEY DELIMITED BY SPACE
059700                ' -- BALANCED NPK PER SOIL TEST PLUS ORGANIC'
059800                    DELIMITED BY SIZE
059900                ' MANURE' DELIMITED BY SIZE
060000                INTO WK-RESPONSE-TEXT
060100     END-IF
060200     .
060300 2413-EXIT.
060400     EXIT.
060500
060600 2414-IRRIGATION-RESPONSE.
060700
060800     MOVE WS-IRRIG-DEFAULT TO WK-CROP-TEXT
060900     MOVE 'N' TO WK-TBL-FOUND
061000     PERFORM 2415-FIND-IRRIGATION-TEXT THRU 2415-EXIT
061100             VARYING IR-IDX FROM 1 BY 1
061200             UNTIL IR-IDX > 4 OR WK-TBL-IS-FOUND
061300
061400     MOVE SPACES TO WK-RESPONSE-TEXT
061500     STRING 'FOR ' DELIMITED BY SIZE
061600            WK-CROP-KEY DELIMITED BY SPACE
061700            ' -- ' DELIMITED BY SIZE
061800            WK-CROP-TEXT DELIMITED BY SPACE
061900            INTO WK-RESPONSE-TEXT
062000     .
062100 2414-EXIT.
062200     EXIT.
062300
062400 2415-FIND-IRRIGATION-TEXT.
062500
062600     IF IR-CROP-KEY(IR-IDX) = WK-CROP-KEY
062700         SET WK-TBL-IS-FOUND TO TRUE
062800         MOVE IR-TEXT(IR-IDX) TO WK-CROP-TEXT
062900     END-IF
063000     .
063100 2415-EXIT.
063200     EXIT.
063300
063400 2416-PEST-RESPONSE.
063500
063600     MOVE SPACES TO WK-RESPONSE-TEXT
063700     STRING 'FOR ' DELIMITED BY SIZE
063800            WK-CROP-KEY DELIMITED BY SPACE
063900            ' PEST MANAGEMENT -- USE INTEGRATED PEST'
064000                DELIMITED BY SIZE
064100            ' MANAGEMENT, SPRAY ONLY WHEN NEEDED'
064200                DELIMITED BY SIZE
064300            INTO WK-RESPONSE-TEXT
064400     .
064500 2416-EXIT.
064600     EXIT.
064700
064800 2417-SOIL-RESPONSE.
064900
065000     MOVE SPACES TO WK-RESPONSE-TEXT
065100     STRING 'FOR ' DELIMITED BY SIZE
065200            WK-CROP-KEY DELIMITED BY SPACE
065300            ' SOIL MANAGEMENT -- TEST PH EVERY 2-3 YEARS,'
065400                DELIMITED BY SIZE
065500            ' KEEP ORGANIC MATTER UP, ROTATE CROPS'
065600                DELIMITED BY SIZE
065700            INTO WK-RESPONSE-TEXT
065800     .
065900 2417-EXIT.
066000     EXIT.
066100
066200 2418-WEATHER-RESPONSE.
066300
066400     MOVE SPACES TO WK-RESPONSE-TEXT
066500     STRING 'FOR ' DELIMITED BY SIZE
066600            WK-CROP-KEY DELIMITED BY SPACE
066700            ' -- WATCH THE FORECAST, USE SUITED VARIETIES,'
066800                DELIMITED BY SIZE
066900            ' PROTECT AGAINST EXTREME WEATHER'
067000                DELIMITED BY SIZE
067100            INTO WK-RESPONSE-TEXT
067200     .
067300 2418-EXIT.
067400     EXIT.
067500
067600 2419-MARKET-RESPONSE.
067700
067800     MOVE WS-MARKET-DEFAULT TO WK-CROP-TEXT
067900     MOVE 'N' TO WK-TBL-FOUND
068000     PERFORM 2420-FIND-MARKET-TEXT THRU 2420-EXIT
068100             VARYING MK-IDX FROM 1 BY 1
068200             UNTIL MK-IDX > 4 OR WK-TBL-IS-FOUND
068300
068400     MOVE SPACES TO WK-RESPONSE-TEXT
068500     STRING 'FOR ' DELIMITED BY SIZE
068600            WK-CROP-KEY DELIMITED BY SPACE
068700            ' -- ' DELIMITED BY SIZE
068800            WK-CROP-TEXT DELIMITED BY SPACE
068900            INTO WK-RESPONSE-TEXT
069000     .
069100 2419-EXIT.
069200     EXIT.
069300
069400 2420-FIND-MARKET-TEXT.
069500
069600     IF MK-CROP-KEY(MK-IDX) = WK-CROP-KEY
069700         SET WK-TBL-IS-FOUND TO TRUE
069800         MOVE MK-TEXT(MK-IDX) TO WK-CROP-TEXT
069900     END-IF
070000     .
070100 2420-EXIT.
070200     EXIT.
070300
070400 2422-SCHEME-RESPONSE.
070500
070600     MOVE SPACES TO WK-RESPONSE-TEXT
070700     STRING 'FOR ' DELIMITED BY SIZE
070800            WK-CROP-KEY DELIMITED BY SPACE
070900            ' -- PMFBY COVERS CROP INSURANCE, PMKSY FUNDS'
071000                DELIMITED BY SIZE
071100            ' IRRIGATION, KCC GIVES EASY CREDIT'
071200                DELIMITED BY SIZE
071300            INTO WK-RESPONSE-TEXT
071400     .
071500 2422-EXIT.
071600     EXIT.
071700
071800*===============================================================*
071900*    CROP-GENERAL -- CROP KNOWN, TOPIC NOT.  ONE SUMMARY LINE
072000*    PER CROP FROM CBADVTX (DEFAULT IF NOT ONE OF THE SIX MAIN
072100*    CROPS).
072200 2500-CROP-GENERAL-RESPONSE.
072300
072400     MOVE WS-CROPGEN-DEFAULT TO WK-CROP-TEXT
072500     MOVE 'N' TO WK-TBL-FOUND
072600     PERFORM 2510-FIND-CROPGEN-TEXT THRU 2510-EXIT
072700             VARYING CG-IDX FROM 1 BY 1
072800             UNTIL CG-IDX > 6 OR WK-TBL-IS-FOUND
072900
073000     MOVE SPACES TO WK-RESPONSE-TEXT
073100     STRING WK-CROP-KEY DELIMITED BY SPACE
073200            ' -- ' DELIMITED BY SIZE
073300            WK-CROP-TEXT DELIMITED BY SPACE
073400            INTO WK-RESPONSE-TEXT
073500     .
073600 2500-EXIT.
073700     EXIT.
073800
073900 2510-FIND-CROPGEN-TEXT.
074000
074100     IF CG-CROP-KEY(CG-IDX) = WK-CROP-KEY
074200         SET WK-TBL-IS-FOUND TO TRUE
074300         MOVE CG-TEXT(CG-IDX) TO WK-CROP-TEXT
074400     END-IF
074500     .
074600 2510-EXIT.
074700     EXIT.
074800
074900*===============================================================*
075000*    TOPIC-GENERAL -- TOPIC KNOWN, CROP NOT.  ONE SUMMARY LINE
075100*    PER TOPIC FROM CBADVTX.
075200 2600-TOPIC-GENERAL-RESPONSE.
075300
075400     MOVE SPACES TO WK-CROP-TEXT
075500     MOVE 'N' TO WK-TBL-FOUND
075600     PERFORM 2610-FIND-TOPICGEN-TEXT THRU 2610-EXIT
075700             VARYING TG-IDX FROM 1 BY 1
075800             UNTIL TG-IDX > 8 OR WK-TBL-IS-FOUND
075900
076000     MOVE SPACES TO WK-RESPONSE-TEXT
076100     MOVE WK-CROP-TEXT TO WK-RESPONSE-TEXT
076200     .
076300 2600-EXIT.
076400     EXIT.
076500
076600 2610-FIND-TOPICGEN-TEXT.
076700
076800     IF TG-TOPIC-KEY(TG-IDX) = WK-TOPIC-KEY
076900         SET WK-TBL-IS-FOUND TO TRUE
077000         MOVE TG-TEXT(TG-IDX) TO WK-CROP-TEXT
077100     END-IF
077200     .
077300 2610-EXIT.
077400     EXIT.
077500
077600*===============================================================*
077700*    GENERAL -- NEITHER CROP NOR TOPIC RECOGNISED.  THE SOURCE
077800*    PICKED RANDOMLY AMONG FIVE EQUIVALENT PROMPTS; A BATCH RUN
077900*    HAS NO OPERATOR TO PICK FOR, SO THIS PASS ALWAYS EMITS THE
078000*    FIRST OF THE FIVE (REQ 5701).
078100 2700-GENERAL-RESPONSE.
078200
078300     MOVE SPACES TO WK-RESPONSE-TEXT
078400     MOVE WS-GENERAL-LINE TO WK-RESPONSE-TEXT
078500     .
078600 2700-EXIT.
078700     EXIT.
078800
078900*===============================================================*
079000*    BR-U5 SUMMARY -- COUNT OF QUERIES BY INTENT TYPE, APPENDED
079100*    TO THE FARMER REPORT LEFT OPEN BY 1-FARMERS (REQ 6640).  THE
079200*    REDEFINES ON WK-INTENT-TOTALS LETS ONE VARYING LOOP WALK ALL
079300*    FOUR COUNTS INSTEAD OF FOUR SEPARATE MOVE/WRITE PAIRS.
079400 8000-PRINT-SUMMARY.
079500
079600     OPEN EXTEND REPORT-FILE
079700
079800     MOVE SPACES TO RP-LINE
079900     WRITE RP-LINE FROM ARTICLE-SUM-TITLE
080000
080100     PERFORM 8100-PRINT-ONE-INTENT THRU 8100-EXIT
080200             VARYING IT-IDX FROM 1 BY 1
080300             UNTIL IT-IDX > 4
080400
080500     CLOSE REPORT-FILE
080600     .
080700 8000-EXIT.
080800     EXIT.
080900
081000 8100-PRINT-ONE-INTENT.
081100
081200     MOVE SPACES TO ARTICLE-SUM-LINE
081300     EVALUATE IT-IDX
081400         WHEN 1
081500             MOVE 'SPECIFIC QUERIES ANSWERED' TO AS-LABEL
081600         WHEN 2
081700             MOVE 'CROP-GENERAL QUERIES ANSWERED' TO AS-LABEL
081800         WHEN 3
081900             MOVE 'TOPIC-GENERAL QUERIES ANSWERED' TO AS-LABEL
082000         WHEN 4
082100             MOVE 'GENERAL QUERIES ANSWERED' TO AS-LABEL
082200     END-EVALUATE
082300     MOVE WK-IT-COUNT(IT-IDX) TO AS-VALUE
082400
082500     MOVE SPACES TO RP-LINE
082600     WRITE RP-LINE FROM ARTICLE-SUM-LINE
082700     .
082800 8100-EXIT.
082900     EXIT.
083000
083100*===============================================================*
083200 9000-TERMINATE.
083300
083400     CLOSE QUERY-FILE
083500     CLOSE ADVICE-FILE
083600
083700     DISPLAY 'QUERIES CLASSIFIED: ' WSS-QUERIES-READ
083800
083900     STOP RUN
084000     .
