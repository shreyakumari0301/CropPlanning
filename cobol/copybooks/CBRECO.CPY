000100******************************************************************
000200*    CBRECO.CPY
000300*    RECO-REC -- one recommended crop for one farmer, up to five
000400*    per farmer, written by 1-FARMERS in ranked order.
000500******************************************************************
000600*    04/05/1985  SPD  ORIGINAL LAYOUT (REQ 5580).
000700******************************************************************
000800 01  RECO-REC.
000900     05  RC-FARMER-ID          PIC X(06).
001000     05  RC-CROP-NAME          PIC X(20).
001100     05  RC-CROP-CATEGORY      PIC X(12).
001200     05  RC-ADJ-YIELD          PIC 9(04)V99.
001300     05  RC-ADJ-PRICE          PIC 9(07)V99.
001400     05  RC-INVESTMENT         PIC 9(07)V99.
001500     05  RC-EXPECTED-REVENUE   PIC 9(09)V99.
001600     05  RC-NET-PROFIT         PIC S9(09)V99 SIGN IS LEADING SEPARATE.
001700     05  RC-ROI-PCT            PIC S9(04)V99 SIGN IS LEADING SEPARATE.
001800     05  RC-RISK-SCORE         PIC 9V9(04).
001900     05  RC-RISK-LEVEL         PIC X(06).
002000         88  RC-RISK-IS-LOW        VALUE 'LOW   '.
002100         88  RC-RISK-IS-MEDIUM     VALUE 'MEDIUM'.
002200         88  RC-RISK-IS-HIGH       VALUE 'HIGH  '.
002300     05  RC-IRRIG-COST         PIC 9(05)V99.
002400     05  FILLER                PIC X(12).
