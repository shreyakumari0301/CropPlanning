000100******************************************************************
000200*    CBFARMR.CPY
000300*    FARMER-REC -- crop-planning farmer master, one per farmer.
000400*    Read by 1-FARMERS in FARMER-ID sequence.
000500******************************************************************
000600*    04/05/1985  SPD  ORIGINAL LAYOUT -- 167 BYTES.  FM-STATE
000700*                     CARRIES THE REGION LOOKUP (BR-U1.8), FM-
000800*                     LATITUDE THE CLIMATE-ZONE LOOKUP (BR-U1.9).
000900*    11/09/1989  RTN  ADDED FM-DISTRICT FOR THE DISTRICT-WISE
001000*                     ADVISORY EXTRACT (REQ 4471).
001400******************************************************************
001500 01  FARMER-REC.
001600     05  FM-FARMER-ID          PIC X(06).
001700     05  FM-FARMER-NAME        PIC X(20).
001800     05  FM-AGE                PIC 9(03).
001900     05  FM-EXPERIENCE-YEARS   PIC 9(02).
002000     05  FM-FAMILY-SIZE        PIC 9(02).
002100     05  FM-EDUCATION          PIC X(10).
002200     05  FM-ANNUAL-INCOME      PIC 9(09).
002300     05  FM-SAVINGS            PIC 9(09).
002400     05  FM-LAND-VALUE         PIC 9(09).
002500     05  FM-BANK-LOAN          PIC 9(09).
002600     05  FM-RISK-TOLERANCE     PIC X(06).
002700         88  FM-TOLERANCE-LOW      VALUE 'LOW   '.
002800         88  FM-TOLERANCE-MEDIUM   VALUE 'MEDIUM'.
002900         88  FM-TOLERANCE-HIGH     VALUE 'HIGH  '.
003000     05  FM-INVEST-CAPACITY    PIC 9(09).
003100     05  FM-TOTAL-ACRES        PIC 9(03)V99.
003200     05  FM-IRRIGATED-ACRES    PIC 9(03)V99.
003300     05  FM-SOIL-TYPE          PIC X(10).
003400     05  FM-IRRIG-TYPE         PIC X(08).
003500     05  FM-STATE              PIC X(15).
003600     05  FM-DISTRICT           PIC X(15).
003700     05  FM-LATITUDE           PIC S9(03)V9(04) SIGN IS LEADING.
003800     05  FM-LONGITUDE          PIC S9(03)V9(04) SIGN IS LEADING.
003900     05  FILLER                PIC X(01).
