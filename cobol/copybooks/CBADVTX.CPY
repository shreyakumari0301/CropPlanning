000100******************************************************************
000200*    CBADVTX.CPY
000300*    RESPONSE-TEXT TABLES FOR THE ADVISORY LOOKUP -- PER-CROP
000400*    SPACING/IRRIGATION/MARKET LINES, PER-CROP SUMMARY LINES,
000500*    PER-TOPIC SUMMARY LINES, AND THE ONE FIXED GENERAL-HELP
000600*    LINE.  LOADED ONCE BY 1150-LOAD-RESPONSE-TABLES.
000700******************************************************************
000800*    14/03/2007  RK   ORIGINAL TABLES (REQ 5701), SPLIT OUT OF
000900*                     CBADVKB SO THE KEYWORD LISTS AND THE
001000*                     RESPONSE WORDING COULD BE MAINTAINED BY
001100*                     DIFFERENT HANDS.
001200******************************************************************
001300 01  WS-SPACING-TBL.
001400     05  WS-SPACING-ENTRY OCCURS 6 TIMES INDEXED BY SP-IDX.
001500         10  SP-CROP-KEY          PIC X(10).
001600         10  SP-TEXT              PIC X(50).
001700         10  FILLER               PIC X(10).
001800 01  WS-SPACING-DEFAULT            PIC X(50) VALUE
001900     'STANDARD SPACING -- 20-25 CM BETWEEN ROWS'.
002000
002100 01  WS-IRRIG-TBL.
002200     05  WS-IRRIG-ENTRY OCCURS 4 TIMES INDEXED BY IR-IDX.
002300         10  IR-CROP-KEY          PIC X(10).
002400         10  IR-TEXT              PIC X(50).
002500         10  FILLER               PIC X(10).
002600 01  WS-IRRIG-DEFAULT               PIC X(50) VALUE
002700     'IRRIGATE BY SOIL MOISTURE AND GROWTH STAGE'.
002800
002900 01  WS-MARKET-TBL.
003000     05  WS-MARKET-ENTRY OCCURS 4 TIMES INDEXED BY MK-IDX.
003100         10  MK-CROP-KEY          PIC X(10).
003200         10  MK-TEXT              PIC X(50).
003300         10  FILLER               PIC X(10).
003400 01  WS-MARKET-DEFAULT              PIC X(50) VALUE
003500     'WATCH MANDI PRICES, SELL WHEN MARKET IS UP'.
003600
003700 01  WS-CROPGEN-TBL.
003800     05  WS-CROPGEN-ENTRY OCCURS 6 TIMES INDEXED BY CG-IDX.
003900         10  CG-CROP-KEY          PIC X(10).
004000         10  CG-TEXT              PIC X(100).
004100         10  FILLER               PIC X(10).
004200 01  WS-CROPGEN-DEFAULT             PIC X(100) VALUE
004300     'A VALUABLE CROP -- CONSULT THE LOCAL EXTENSION OFFICE'.
004400
004500 01  WS-TOPICGEN-TBL.
004600     05  WS-TOPICGEN-ENTRY OCCURS 8 TIMES INDEXED BY TG-IDX.
004700         10  TG-TOPIC-KEY         PIC X(10).
004800         10  TG-TEXT              PIC X(120).
004900         10  FILLER               PIC X(10).
005000
005100 01  WS-GENERAL-LINE                PIC X(120) VALUE
005200     'ASK ABOUT A CROP AND A TOPIC -- SPACING, FERTILIZER, PEST'.
