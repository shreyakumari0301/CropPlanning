000100******************************************************************
000200*    CBFINSM.CPY
000300*    FINSUM-REC -- one financial-plan summary per farmer, written
000400*    by 1-FARMERS after the recommendation set is ranked.
000500******************************************************************
000600*    30/07/1991  KLM  ORIGINAL LAYOUT (REQ 0517), WITH THE FIRST
000700*                     ISSUE OF THE FINANCIAL PLAN.
000800*    08/05/2001  RK   ADDED FN-LOAN-TYPE / FN-MONTHLY-EMI FOR THE
000950*                     KISAN CREDIT CARD FINANCING TIE-IN (REQ 6102).
000980******************************************************************
001000 01  FINSUM-REC.
001100     05  FN-FARMER-ID          PIC X(06).
001200     05  FN-TOTAL-INVESTMENT   PIC 9(09)V99.
001300     05  FN-TOTAL-REVENUE      PIC 9(09)V99.
001400     05  FN-NET-PROFIT         PIC S9(09)V99 SIGN IS LEADING SEPARATE.
001500     05  FN-INV-PER-ACRE       PIC 9(07)V99.
001600     05  FN-REV-PER-ACRE       PIC 9(07)V99.
001700     05  FN-PROFIT-PER-ACRE    PIC S9(07)V99 SIGN IS LEADING SEPARATE.
001800     05  FN-ROI-PCT            PIC S9(04)V99 SIGN IS LEADING SEPARATE.
001900     05  FN-PROFIT-MARGIN-PCT  PIC S9(04)V99 SIGN IS LEADING SEPARATE.
002000     05  FN-BREAK-EVEN-YIELD   PIC 9(05)V99.
002100     05  FN-BREAK-EVEN-PRICE   PIC 9(07)V99.
002200     05  FN-SAFETY-MARGIN-PCT  PIC S9(04)V99 SIGN IS LEADING SEPARATE.
002300     05  FN-RISK-ADJ-ROI       PIC S9(04)V99 SIGN IS LEADING SEPARATE.
002400     05  FN-PEAK-CASH-REQ      PIC 9(09)V99.
002500     05  FN-WORST-CASE-ROI     PIC S9(04)V99 SIGN IS LEADING SEPARATE.
002600     05  FN-BEST-CASE-ROI      PIC S9(04)V99 SIGN IS LEADING SEPARATE.
002700     05  FN-LOAN-AMOUNT        PIC 9(09)V99.
002800     05  FN-LOAN-TYPE          PIC X(20).
002900     05  FN-MONTHLY-EMI        PIC 9(07)V99.
003000     05  FN-FIN-HEALTH         PIC X(12).
003100         88  FN-HEALTH-HIGH-RISK   VALUE 'HIGH RISK   '.
003200         88  FN-HEALTH-LOW-RETURN  VALUE 'LOW RETURN  '.
003300         88  FN-HEALTH-MODERATE    VALUE 'MODERATE    '.
003400         88  FN-HEALTH-GOOD        VALUE 'GOOD        '.
003500         88  FN-HEALTH-UNKNOWN     VALUE 'UNKNOWN     '.
003600     05  FILLER                PIC X(19).
