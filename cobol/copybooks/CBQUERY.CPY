000100******************************************************************
000200*    CBQUERY.CPY
000300*    QUERY-REC -- one advisory question, read by 2-QUERIES.
000400******************************************************************
000500*    14/09/1992  RK   ORIGINAL LAYOUT (REQ 5701).
000600*    14/03/2007  RK   ADDED THE HALVES REDEFINES ON QY-QUERY-TEXT
000700*                     SO A KEYWORD SCAN CAN BE LIMITED TO ONE
000800*                     HALF OF THE QUESTION WHEN NEEDED (REQ 5701).
000900******************************************************************
001000 01  QUERY-REC.
001100     05  QY-QUERY-ID           PIC X(06).
001200     05  QY-QUERY-TEXT         PIC X(80).
001300     05  FILLER                PIC X(01).
001400 01  QY-QUERY-TEXT-HALVES REDEFINES QY-QUERY-TEXT.
001500     05  QY-QUERY-TEXT-HALF-1  PIC X(40).
001600     05  QY-QUERY-TEXT-HALF-2  PIC X(40).
