000100******************************************************************
000200*    CBCROPT.CPY
000300*    WS-CROP-TABLE -- the seven-crop reference database used by
000400*    the recommendation engine (4000-RECOMMEND-CROPS and below).
000500*    Loaded once at start of run by 1100-LOAD-CROP-TABLE; never
000600*    read from a file -- the agronomy office reissues this list
000700*    by memo, not by tape, so it is carried as program constants.
000800******************************************************************
000900*    04/05/1985  SPD  ORIGINAL SEVEN-CROP TABLE (REQ 5580).
001000*    16/03/2003  RK   SOIL/CLIMATE/REGION LISTS BROKEN OUT AS
001100*                     REDEFINED SUB-TABLES SO 4110-TEST-ONE-CROP
001200*                     CAN SEARCH THEM BY INDEX INSTEAD OF A CHAIN
001300*                     OF STRING TESTS (REQ 6210).
001400******************************************************************
001500 01  WS-CROP-TABLE.
001600     05  WS-CROP-ENTRY OCCURS 7 TIMES INDEXED BY CR-IDX.
001700         10  CR-KEY               PIC X(10).
001800         10  CR-CATEGORY          PIC X(12).
001900         10  CR-SEASON            PIC X(10).
002000         10  CR-GROW-DAYS         PIC 9(03) COMP.
002100         10  CR-WATER-NEED        PIC X(06).
002200         10  CR-SOILS             PIC X(20).
002300         10  CR-SOILS-TBL REDEFINES CR-SOILS.
002400             15  CR-SOIL          OCCURS 2 TIMES PIC X(10).
002500         10  CR-CLIMATES          PIC X(24).
002600         10  CR-CLIMATES-TBL REDEFINES CR-CLIMATES.
002700             15  CR-CLIMATE       OCCURS 2 TIMES PIC X(12).
002800         10  CR-REGIONS           PIC X(24).
002900         10  CR-REGIONS-TBL REDEFINES CR-REGIONS.
003000             15  CR-REGION        OCCURS 2 TIMES PIC X(12).
003100         10  CR-BASE-YIELD        PIC 9(04)V99.
003200         10  CR-BASE-PRICE        PIC 9(06)V99.
003300         10  CR-BASE-INVEST       PIC 9(06).
003400         10  CR-RISK-LVL          PIC X(06).
003500         10  CR-DISEASE-PCT       PIC 9V99.
003600         10  CR-PEST-PCT          PIC 9V99.
