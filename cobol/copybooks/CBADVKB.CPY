000100******************************************************************
000200*    CBADVKB.CPY
000300*    WS-CROP-KEYWORD-TABLE / WS-TOPIC-TABLE -- the keyword lists
000400*    2-QUERIES scans to classify an advisory question.  Loaded
000500*    once by 1100-LOAD-KEYWORD-TABLES.
000600******************************************************************
000700*    14/09/1992  RK   ORIGINAL CROP KEYWORD LIST (REQ 5701).
000800*    03/02/1996  RK   ADDED FILLER PADDING TO BOTH TABLES TO
000900*                     LEAVE ROOM FOR FUTURE KEYWORD GROWTH
001000*                     WITHOUT RESIZING THE ENTRY (REQ 5701).
001100*    09/09/2005  RK   ADDED THE EIGHT-TOPIC TABLE SO
001200*                     2200-CLASSIFY-TOPIC COULD DROP THE NESTED
001300*                     IF CHAIN (REQ 5834).
001400******************************************************************
001500 01  WS-CROP-KEYWORD-TABLE.
001600     05  WS-CROP-KEYWORD OCCURS 10 TIMES
001700                         INDEXED BY CK-IDX PIC X(10).
001800     05  FILLER                    PIC X(10).
001900
002000 01  WS-TOPIC-TABLE.
002100     05  WS-TOPIC-ENTRY OCCURS 8 TIMES INDEXED BY TP-IDX.
002200         10  TP-TOPIC-KEY         PIC X(10).
002300         10  TP-KEYWORDS          PIC X(50).
002400         10  TP-KEYWORDS-TBL REDEFINES TP-KEYWORDS.
002500             15  TP-KEYWORD       OCCURS 5 TIMES PIC X(10).
002600         10  FILLER               PIC X(10).
