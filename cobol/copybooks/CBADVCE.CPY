000100******************************************************************
000200*    CBADVCE.CPY
000300*    ADVICE-REC -- one canned advisory answer, written by
000400*    2-QUERIES for each QUERY-REC read.
000500******************************************************************
000600*    14/09/1992  RK   ORIGINAL LAYOUT (REQ 5701).
000700*    11/08/2009  RK   ADDED THE TWO-SEGMENT REDEFINES ON
000800*                     AD-RESPONSE-TEXT SO 2-QUERIES CAN PRINT THE
000900*                     ANSWER ACROSS TWO 80-COLUMN REPORT LINES
001000*                     WITHOUT AN INTRINSIC FUNCTION TO SPLIT IT
001100*                     (REQ 6640).
001200******************************************************************
001300 01  ADVICE-REC.
001400     05  AD-QUERY-ID           PIC X(06).
001500     05  AD-INTENT-TYPE        PIC X(15).
001600         88  AD-INTENT-SPECIFIC     VALUE 'SPECIFIC       '.
001700         88  AD-INTENT-CROP-GEN     VALUE 'CROP-GENERAL   '.
001800         88  AD-INTENT-TOPIC-GEN    VALUE 'TOPIC-GENERAL  '.
001900         88  AD-INTENT-GENERAL      VALUE 'GENERAL        '.
002000     05  AD-CROP-KEY           PIC X(10).
002100     05  AD-TOPIC-KEY          PIC X(10).
002200     05  AD-CONFIDENCE         PIC 9V99.
002300     05  AD-RESPONSE-TEXT      PIC X(160).
002400     05  FILLER                PIC X(42).
002500 01  AD-RESPONSE-SEGS REDEFINES AD-RESPONSE-TEXT.
002600     05  AD-RESPONSE-SEG-1     PIC X(80).
002700     05  AD-RESPONSE-SEG-2     PIC X(80).
