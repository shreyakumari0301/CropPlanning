000100******************************************************************
000200*    CBRISKR.CPY
000300*    RISK-REC -- one multi-category risk profile per farmer,
000400*    written by 1-FARMERS after the financial plan.
000500******************************************************************
000600*    05/06/1994  DNP  ORIGINAL LAYOUT, WITH SECTION 6000 (REQ 5580).
000650*    14/11/1997  DNP  ADDED THE COMPATIBILITY TEXT AND THE
000660*                     MAX-LOSS / MIN-PROFIT TARGETS (REQ 5810).
000700******************************************************************
000800 01  RISK-REC.
000900     05  RK-FARMER-ID          PIC X(06).
001000     05  RK-OVERALL-RISK-LVL   PIC X(06).
001100     05  RK-OVERALL-RISK-SCORE PIC 9V9(04).
001200     05  RK-DISEASE-PROB-PCT   PIC 9(03)V99.
001300     05  RK-DISEASE-LVL        PIC X(06).
001400     05  RK-PEST-PROB-PCT      PIC 9(03)V99.
001500     05  RK-PEST-LVL           PIC X(06).
001600     05  RK-WEATHER-PROB-PCT   PIC 9(03)V99.
001700     05  RK-WEATHER-LVL        PIC X(06).
001800     05  RK-MARKET-PROB-PCT    PIC 9(03)V99.
001900     05  RK-MARKET-LVL         PIC X(06).
002000     05  RK-WATER-PROB-PCT     PIC 9(03)V99.
002100     05  RK-WATER-LVL          PIC X(06).
002200     05  RK-SOIL-PROB-PCT      PIC 9(03)V99.
002300     05  RK-SOIL-LVL           PIC X(06).
002400     05  RK-ECONOMIC-SCORE     PIC 9V9(04).
002500     05  RK-ECONOMIC-LVL       PIC X(06).
002600     05  RK-ENVIRON-SCORE      PIC 9V9(04).
002700     05  RK-ENVIRON-LVL        PIC X(06).
002800     05  RK-COMPAT-SCORE-PCT   PIC 9(03)V99.
002850     05  RK-COMPAT-TEXT        PIC X(30).
002870     05  RK-MAX-LOSS-TOLER     PIC 9(09)V99.
002880     05  RK-MIN-PROFIT-TGT     PIC 9(09)V99.
002900     05  FILLER                PIC X(05).
