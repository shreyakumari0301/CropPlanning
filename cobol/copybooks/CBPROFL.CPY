000100******************************************************************
000200*    CBPROFL.CPY
000300*    WS-PROFILE -- the farmer profile metrics derived by
000400*    3000-DERIVE-PROFILE from one FARMER-REC.  Carried in working
000500*    storage only -- there is no PROFILE-FILE, the numbers feed
000600*    4000-RECOMMEND-CROPS, 5000-BUILD-FIN-PLAN and 6000-ASSESS-
000700*    RISK directly.
000800******************************************************************
000900*    04/05/1985  SPD  ORIGINAL LAYOUT (REQ 5580).
001000******************************************************************
001100 01  WS-PROFILE.
001200     05  PR-TOTAL-ASSETS          PIC 9(11)V99.
001300     05  PR-NET-WORTH             PIC S9(11)V99 SIGN LEADING SEPARATE.
001400     05  PR-DEBT-TO-INCOME        PIC 9V9(04).
001500     05  PR-INVESTMENT-RATIO      PIC 9V9(04).
001600     05  PR-AVAILABLE-CAPITAL     PIC 9(09)V99.
001700     05  PR-RISK-CAPACITY         PIC 9(09)V99.
001800     05  PR-IRRIGATION-COVERAGE   PIC 9V9(04).
001900     05  PR-RAINFED-ACRES         PIC 9(03)V99.
002000     05  PR-REGION                PIC X(12).
002100         88  PR-REGION-NORTH-WEST     VALUE 'NORTH-WEST  '.
002200         88  PR-REGION-NORTH          VALUE 'NORTH       '.
002300         88  PR-REGION-WEST           VALUE 'WEST        '.
002400         88  PR-REGION-SOUTH          VALUE 'SOUTH       '.
002500         88  PR-REGION-OTHER          VALUE 'OTHER       '.
002600     05  PR-CLIMATE-ZONE          PIC X(12).
002700         88  PR-CLIMATE-TEMPERATE     VALUE 'TEMPERATE   '.
002800         88  PR-CLIMATE-SUBTROPICAL   VALUE 'SUBTROPICAL '.
002900         88  PR-CLIMATE-TROPICAL      VALUE 'TROPICAL    '.
